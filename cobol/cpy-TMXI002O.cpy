000100***************************************************************
000200*  TMXI002O  -  RECURSIVE-CALL OUTPUT AREA FOR TMXI002 - THE   *
000300*  INDEX OF THE NON-DUMMY ITEM THE CHAIN ULTIMATELY RESOLVES   *
000400*  TO, SO THE PARENT CALL CAN RE-POINT ITS OWN MATCH DIRECTLY  *
000500*  AT IT.                                              RTC 840922*
000600***************************************************************
000700 01  ELD-:X:-OUT.
000800     03  ELD-:X:-FINAL-SENDER            PIC 9(09) COMP.
