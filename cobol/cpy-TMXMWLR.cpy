000100***************************************************************
000200*  TMXMWLR  -  WANT-LIST-RECORD  (INBOUND TRADE-ROUND RECORD)  *
000300*  ONE RECORD PER ITEM OFFERED BY A TRADING PARTICIPANT.       *
000400*  CARRIES THE OWNER, WHETHER IT IS A PLACEHOLDER "DUMMY"      *
000500*  ITEM, AND THE OWNER'S WANT LIST IN PRIORITY ORDER.          *
000600*  SHARED BY TMXD001 (FD IN FILE SECTION) AND ANY CALLED       *
000700*  ROUTINE THAT NEEDS THE RAW RECORD SHAPE ON ITS LINKAGE.     *
000800*                                                    JBH 840613*
000900***************************************************************
001000 01  TMX-WLR-RECORD.
001100     03  WLR-ITEM-ID                     PIC X(10).
001200     03  WLR-OWNER-ID                    PIC X(10).
001300     03  WLR-DUMMY-FLAG                  PIC X(01).
001400         88  WLR-IS-DUMMY                    VALUE 'Y'.
001500         88  WLR-NOT-DUMMY                   VALUE 'N'.
001600     03  WLR-WANT-COUNT                  PIC 9(02).
001700     03  WLR-WANT-ENTRY OCCURS 20 TIMES
001800                 INDEXED BY WLR-WANT-IDX.
001900         05  WLR-WANT-ITEM-ID            PIC X(10).
002000         05  WLR-WANT-PRIORITY           PIC 9(05).
002100     03  FILLER                          PIC X(07).
