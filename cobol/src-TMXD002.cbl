000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TMXD002 RECURSIVE.
000400 AUTHOR.      HALVORSEN.
000500 INSTALLATION. GREAT LAKES DATA COOPERATIVE.
000600 DATE-WRITTEN. 06/13/1984.
000700 DATE-COMPILED. 06/13/1984.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* TMXD002
001100* **++ recursive low-link walk over the accepted-want digraph,
001200* one call per vertex, used to strip out every want-list edge
001300* that can never lie on a completable trade cycle before the
001400* matching pass ever sees it.
001500*
001600* NOTE FOR THE NEXT PERSON - EACH ITEM'S "GIVES-UP" (SENDER)
001700* SIDE HAS EXACTLY ONE OUTGOING PATH, BACK TO ITS OWN "WANTS"
001800* (RECEIVER) SIDE, SO THE TWO SIDES ARE CONTRACTED INTO ONE
001900* GRAPH NODE PER ITEM HERE.  AN EDGE ITEM-I TO ITEM-J SURVIVES
002000* ONLY WHEN I AND J LAND IN THE SAME STRONGLY-CONNECTED PIECE
002100* OF THE GRAPH - OTHERWISE NO CYCLE CAN EVER CLOSE THROUGH IT.
002200*                                                    RTC 840915
002300*----------------------------------------------------------------
002400* CHANGE LOG
002500*   06/13/84 JBH  RQ-0114  ORIGINAL WRITE-UP AND UNIT TEST.
002600*   09/15/84 RTC  RQ-0138  RECAST AS THE RECURSIVE LOW-LINK
002700*                          WALK, REPLACING THE FIRST-CUT
002800*                          ITERATIVE VERSION WHICH BLEW THE
002900*                          STACK DEPTH LIMIT ON LARGE ROUNDS.
003000*   02/06/85 JBH  RQ-0151  FIX - ORPHAN FLAG WAS BEING SET ONE
003100*                          PASS LATE FOR SINGLETON COMPONENTS.
003200*   11/19/86 RTC  RQ-0203  WIDEN STACK-TOP FROM 9(4) TO 9(9)
003300*                          COMP TO MATCH LARGER TRADE ROUNDS.
003400*   04/02/90 JBH  RQ-0266  NO FUNCTIONAL CHANGE - REPAGINATED
003500*                          COMMENTS FOR THE NEW LISTING FORMAT.
003600*   08/14/93 DKW  RQ-0301  CLARIFY CONTRACTED-NODE COMMENT
003700*                          ABOVE AFTER A NEW HIRE MISREAD IT
003800*                          AS A BUG.
003900*   01/22/97 RTC  RQ-0349  NO CHANGE - REVIEWED FOR YEAR 2000
004000*                          READINESS.  PROGRAM CARRIES NO DATE
004100*                          FIELDS OF ANY KIND.  RE-CERTIFIED.
004200*   03/09/99 DKW  RQ-0362  RE-CERTIFIED AGAIN PER SHOP Y2K
004300*                          SIGN-OFF CHECKLIST, ITEM 4.
004400*   07/30/01 LMF  RQ-0388  STACK-TOP OVERFLOW TRAP ADDED AFTER
004500*                          A 2000-ITEM ROUND WITH ONE GIANT
004600*                          COMPONENT ALMOST WALKED OFF THE
004700*                          TABLE BOUND.
004750*   08/06/01 LMF  RQ-0388  MR-POSITION ON BOTH RAISE PARAGRAPHS
004760*                          NOW CARRIES THE STACK-TOP/DFS-NUMBER
004770*                          OR SCC-COUNT REACHED, NOT JUST THE
004780*                          ITEM-ID - OPERATOR COULD NOT TELL A
004790*                          GENUINE RUNAWAY FROM A ONE-ITEM STALL.
004800*   05/17/03 LMF  RQ-0405  COMMENT CLEAN-UP ONLY.
004850*   09/12/03 LMF  RQ-0410  DROPPED SPECIAL-NAMES CLASS TMX-NUMERIC-
004860*                          CLASS - NEVER TESTED ANYWHERE IN THIS
004870*                          PROGRAM.  EVERY ITEM/EDGE FIELD ARRIVES
004880*                          PIC 9 OFF TMX-GRAPH-AREA, NOT AS TEXT
004890*                          NEEDING A CLASS TEST BEFORE NUMVAL.
004900*----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 WORKING-STORAGE SECTION.
006300*    --- THESE COUNTERS AND THE STACK ARE SHARED (STATIC) STATE.
006400*    --- THEY ARE **NOT** RESET BETWEEN THE SEPARATE TOP-LEVEL
006500*    --- CALLS TMXD001 MAKES, ONE PER UNVISITED ROOT VERTEX -
006600*    --- DFS NUMBERS AND SCC NUMBERS MUST STAY UNIQUE ACROSS
006700*    --- THE WHOLE GRAPH REDUCTION PASS.                 JBH 840613
006800 01  WK-LITERALS.
006900     03  PGM-NAME                    PIC X(08) VALUE 'TMXD002'.
007000 01  WK-GLOBAL-COUNTERS.
007100     03  WK-DFS-COUNTER              PIC 9(09) COMP VALUE ZERO.
007200     03  WK-SCC-COUNTER              PIC 9(09) COMP VALUE ZERO.
007300     03  WK-STACK-TOP                PIC 9(09) COMP VALUE ZERO.
007400     03  WK-STACK-ITEM OCCURS 1 TO 2000 TIMES
007500                 DEPENDING ON WK-STACK-TOP
007600                 INDEXED BY WK-STACK-IDX
007700                                     PIC 9(09) COMP.
007800*
007900 LOCAL-STORAGE SECTION.
008000 01  LS-UTILS.
008100     03  LS-THIS-ITEM                PIC 9(09) COMP.
008200     03  LS-CHILD-ITEM               PIC 9(09) COMP.
008300     03  LS-LIVE-EDGE-CTR            PIC 9(09) COMP.
008400     03  LS-POP-ITEM                 PIC 9(09) COMP.
008500     03  LS-POP-DONE-FLAG            PIC X(01).
008600         88  LS-POP-DONE                 VALUE 'Y'.
008610*    --- N/X PAIRS TO WORK THE COUNTERS INTO MR-POSITION TEXT --
008620     03  LS-DIAG-STACK-N             PIC 9(09).
008630     03  LS-DIAG-STACK-X REDEFINES LS-DIAG-STACK-N
008640                                     PIC X(09).
008650     03  LS-DIAG-DFS-N               PIC 9(09).
008660     03  LS-DIAG-DFS-X REDEFINES LS-DIAG-DFS-N
008670                                     PIC X(09).
008680     03  LS-DIAG-SCC-N               PIC 9(09).
008690     03  LS-DIAG-SCC-X REDEFINES LS-DIAG-SCC-N
008695                                     PIC X(09).
008700*
008800 COPY TMXD002I REPLACING ==:X:== BY ==N==.
008900 COPY TMXD002O REPLACING ==:X:== BY ==N==.
009000*
009100 LINKAGE SECTION.
009200 COPY TMXD002I REPLACING ==:X:== BY ==C==.
009300 COPY TMXD002O REPLACING ==:X:== BY ==C==.
009400 COPY TMXMGRF.
009500 COPY TMXMCR.
009600*
009700 PROCEDURE DIVISION USING SCC-C-IN
009800                          SCC-C-OUT
009900                          TMX-GRAPH-AREA
010000                          MR.
010100*
010200 0100-BEGIN.
010300     MOVE SCC-C-VISIT-ITEM       TO LS-THIS-ITEM.
010400     ADD 1                       TO WK-DFS-COUNTER.
010500     MOVE WK-DFS-COUNTER         TO GRF-DFS-NUM   (LS-THIS-ITEM).
010600     MOVE WK-DFS-COUNTER         TO GRF-LOW-LINK  (LS-THIS-ITEM).
010700     SET  GRF-DFS-VISITED (LS-THIS-ITEM)  TO TRUE.
010800     SET  GRF-ON-STACK    (LS-THIS-ITEM)  TO TRUE.
010900     ADD  1                      TO WK-STACK-TOP.
011000     IF WK-STACK-TOP > 2000
011100         PERFORM 0900-RAISE-STACK-OVERFLOW THRU 0900-EXIT
011200         GO TO 0100-EXIT.
011300     MOVE LS-THIS-ITEM     TO WK-STACK-ITEM (WK-STACK-TOP).
011400*
011500     PERFORM 0200-VISIT-EACH-LIVE-EDGE THRU 0200-EXIT
011600         VARYING GRF-EDGE-IDX FROM 1 BY 1
011700         UNTIL GRF-EDGE-IDX > GRF-EDGE-TOT (LS-THIS-ITEM).
011800*
011900     IF GRF-LOW-LINK (LS-THIS-ITEM) = GRF-DFS-NUM (LS-THIS-ITEM)
012000         PERFORM 0400-POP-ONE-COMPONENT THRU 0400-EXIT.
012100*
012200     MOVE GRF-LOW-LINK (LS-THIS-ITEM) TO SCC-C-LOW-LINK.
012300 0100-EXIT.
012400     GOBACK.
012500*
012600 0200-VISIT-EACH-LIVE-EDGE.
012700     IF NOT GRF-EDGE-IS-LIVE (LS-THIS-ITEM, GRF-EDGE-IDX)
012800         GO TO 0200-EXIT.
012900     MOVE GRF-EDGE-TARGET (LS-THIS-ITEM, GRF-EDGE-IDX)
013000                                 TO LS-CHILD-ITEM.
013100*
013200     IF NOT GRF-DFS-VISITED (LS-CHILD-ITEM)
013300         PERFORM 0300-RECURSIVE-DESCEND THRU 0300-EXIT
013400         GO TO 0200-EXIT.
013500*
013600     IF GRF-ON-STACK (LS-CHILD-ITEM)
013700       IF GRF-DFS-NUM (LS-CHILD-ITEM) < GRF-LOW-LINK (LS-THIS-ITEM)
013800         MOVE GRF-DFS-NUM (LS-CHILD-ITEM)
013900                             TO GRF-LOW-LINK (LS-THIS-ITEM).
014000 0200-EXIT.
014100     EXIT.
014200*
014300 0300-RECURSIVE-DESCEND.
014400     MOVE LS-CHILD-ITEM          TO SCC-N-VISIT-ITEM.
014500     CALL PGM-NAME USING SCC-N-IN SCC-N-OUT
014600                         TMX-GRAPH-AREA MR
014700         ON EXCEPTION PERFORM 0910-RAISE-CALL-ERROR THRU 0910-EXIT
014800         NOT ON EXCEPTION
014900             IF MR-RESULT NOT EQUAL ZERO
015000                 GOBACK
015100             ELSE
015200               IF SCC-N-LOW-LINK < GRF-LOW-LINK (LS-THIS-ITEM)
015300                 MOVE SCC-N-LOW-LINK
015400                             TO GRF-LOW-LINK (LS-THIS-ITEM).
015500 0300-EXIT.
015600     EXIT.
015700*
015800 0400-POP-ONE-COMPONENT.
015900     ADD 1                       TO WK-SCC-COUNTER.
016000     MOVE 'N'                    TO LS-POP-DONE-FLAG.
016100     PERFORM 0410-POP-ONE-MEMBER THRU 0410-EXIT
016200         UNTIL LS-POP-DONE.
016300 0400-EXIT.
016400     EXIT.
016500*
016600 0410-POP-ONE-MEMBER.
016700     MOVE WK-STACK-ITEM (WK-STACK-TOP) TO LS-POP-ITEM.
016800     SUBTRACT 1                  FROM WK-STACK-TOP.
016900     SET GRF-ON-STACK (LS-POP-ITEM)  TO FALSE.
017000     MOVE WK-SCC-COUNTER          TO GRF-SCC-ID (LS-POP-ITEM).
017100     IF LS-POP-ITEM = LS-THIS-ITEM
017200         SET LS-POP-DONE             TO TRUE.
017300 0410-EXIT.
017400     EXIT.
017500*
017600* --- RUNTIME ERRORS -----------------------------------------
017700 0900-RAISE-STACK-OVERFLOW.
017800     MOVE 30                     TO MR-RESULT.
017900     MOVE 'SCC WORK STACK EXCEEDED 2000 ENTRIES'
018000                                 TO MR-DESCRIPTION.
018050     MOVE WK-STACK-TOP           TO LS-DIAG-STACK-N.
018060     MOVE WK-DFS-COUNTER         TO LS-DIAG-DFS-N.
018070     STRING 'ST='                DELIMITED BY SIZE
018080            LS-DIAG-STACK-X      DELIMITED BY SIZE
018090            ' DFS='              DELIMITED BY SIZE
018098            LS-DIAG-DFS-X        DELIMITED BY SIZE
018099       INTO MR-POSITION.
018200     GOBACK.
018300 0900-EXIT.
018400     EXIT.
018500*
018600 0910-RAISE-CALL-ERROR.
018700     MOVE 31                     TO MR-RESULT.
018800     STRING 'CALL for program '  DELIMITED BY SIZE
018900            PGM-NAME             DELIMITED BY SIZE
019000            ' raised an exception' DELIMITED BY SIZE
019100       INTO MR-DESCRIPTION.
019150     MOVE WK-SCC-COUNTER         TO LS-DIAG-SCC-N.
019160     STRING 'ITEM='               DELIMITED BY SIZE
019170            GRF-ITEM-ID (LS-THIS-ITEM) DELIMITED BY SIZE
019180            ' SCC='               DELIMITED BY SIZE
019190            LS-DIAG-SCC-X         DELIMITED BY SIZE
019195       INTO MR-POSITION.
019300     GOBACK.
019400 0910-EXIT.
019500     EXIT.
