000100***************************************************************
000200*  TMXMGRF  -  IN-MEMORY TRADE GRAPH  -  ONE ENTRY PER ACCEPTED*
000300*  WANT-LIST-RECORD.  EACH ENTRY IS A TWINNED RECEIVER/SENDER  *
000400*  VERTEX PAIR (GRF-ITEM-ID'S "WANTS" SIDE AND ITS "GIVES UP"  *
000500*  SIDE); THE RECEIVER'S OUTGOING EDGES ARE THE ACCEPTED WANT  *
000600*  ENTRIES PLUS THE MANDATORY SELF (NO-TRADE) EDGE.            *
000700*                                                              *
000800*  THIS COPYBOOK IS THE SINGLE SOURCE OF TRUTH FOR THE GRAPH   *
000900*  AND IS COPY'D INTO TMXD001'S WORKING-STORAGE AND INTO THE   *
001000*  LINKAGE SECTION OF EVERY CALLED GRAPH ROUTINE (TMXD002,     *
001100*  TMXD003, TMXI001, TMXI002) SO ALL FIVE PROGRAMS SHARE ONE   *
001200*  LAYOUT.  MAXIMUM POPULATION IS BOUNDED AT TMX-MAX-ITEMS     *
001300*  ITEMS - TABLE DRIVEN THROUGHOUT, NO INDEXED FILES NEEDED.   *
001400*                                                    JBH 840613*
001500*  ADDED GRF-DIST-*/GRF-PREV-* SCRATCH FOR THE DIJKSTRA STEP.  *
001600*  A BOUNDED TABLE SCAN STANDS IN FOR THE PAIRING HEAP - SEE   *
001700*  TMXD003 4600-FIND-FRONTIER-MINIMUM.               RTC 840915*
001800***************************************************************
001900 01  TMX-GRAPH-AREA.
001950     03  GRF-ITEM-TOT                    PIC 9(09) COMP.
001960*        --- ROUND-ROBIN SHUFFLE ORDER (TMXD001 6500) -----------
001970     03  GRF-RECEIVER-ORDER OCCURS 1 TO 2000 TIMES
001980                 DEPENDING ON GRF-ITEM-TOT
001990                 INDEXED BY GRF-ORD-IDX
001995                                         PIC 9(09) COMP.
002000     03  FILLER                          PIC X(04).
002001     03  GRF-ITEM OCCURS 1 TO 2000 TIMES
002200                 DEPENDING ON GRF-ITEM-TOT
002300                 INDEXED BY GRF-IDX GRF-IDX2.
002400*        --- IDENTITY, CARRIED FROM THE WANT-LIST-RECORD ---
002500         05  GRF-ITEM-ID                 PIC X(10).
002600         05  GRF-OWNER-ID                PIC X(10).
002700         05  GRF-DUMMY-FLAG              PIC X(01).
002800             88  GRF-IS-DUMMY                VALUE 'Y'.
002900*        --- RECEIVER'S OUTGOING EDGES (WANT ENTRIES + SELF) --
003000         05  GRF-EDGE-TOT                PIC 9(09) COMP.
003100         05  GRF-EDGE OCCURS 1 TO 21 TIMES
003200                     DEPENDING ON GRF-EDGE-TOT
003300                     INDEXED BY GRF-EDGE-IDX.
003400             10  GRF-EDGE-TARGET         PIC 9(09) COMP.
003500             10  GRF-EDGE-COST           PIC 9(09) COMP.
003600             10  GRF-EDGE-LIVE-FLAG      PIC X(01).
003700                 88  GRF-EDGE-IS-LIVE        VALUE 'Y'.
003800*        --- STRONGLY-CONNECTED-COMPONENT WORK AREA (TMXD002) -
003900         05  GRF-SCC-ID                  PIC 9(09) COMP.
004000         05  GRF-DFS-NUM                 PIC 9(09) COMP.
004100         05  GRF-LOW-LINK                PIC 9(09) COMP.
004200         05  GRF-ON-STACK-FLAG           PIC X(01).
004300             88  GRF-ON-STACK                VALUE 'Y'.
004400         05  GRF-DFS-VISITED-FLAG        PIC X(01).
004500             88  GRF-DFS-VISITED             VALUE 'Y'.
004600         05  GRF-ORPHAN-FLAG             PIC X(01).
004700             88  GRF-IS-ORPHAN               VALUE 'Y'.
004800*        --- MATCHING STATE (TMXD003, TMXI002) ---------------
004810*        GRF-MATCHED-SENDER IS INDEXED BY RECEIVER: WHICH ITEM'S
004820*        SENDER SIDE THIS ITEM'S RECEIVER SIDE CURRENTLY HOLDS.
004830*        GRF-SENDER-OWNER IS THE REVERSE LOOKUP, INDEXED BY
004840*        SENDER: WHICH ITEM'S RECEIVER SIDE CURRENTLY HOLDS THIS
004850*        ITEM'S SENDER SIDE (ZERO WHEN THE SENDER IS STILL
004860*        UNCLAIMED).  BOTH ARE KEPT IN STEP BY 2700-AUGMENT-PATH
004870*        IN TMXD003 SO EITHER DIRECTION CAN BE WALKED IN ONE
004880*        TABLE LOOK-UP.                                RTC 840830
004900         05  GRF-MATCHED-SENDER         PIC 9(09) COMP.
004910         05  GRF-SENDER-OWNER           PIC 9(09) COMP.
005000         05  GRF-MATCH-COST             PIC 9(09) COMP.
005100         05  GRF-PRICE-RECEIVER         PIC S9(10) COMP.
005200         05  GRF-PRICE-SENDER           PIC S9(10) COMP.
005300         05  GRF-RECEIVER-DONE-FLAG     PIC X(01).
005400             88  GRF-RECEIVER-DONE          VALUE 'Y'.
005500*        --- DIJKSTRA SCRATCH, RESET EACH RECEIVER PASS -------
005600         05  GRF-DIST-RCV               PIC S9(10) COMP.
005700         05  GRF-DIST-SND               PIC S9(10) COMP.
005800         05  GRF-VIS-RCV-FLAG           PIC X(01).
005900             88  GRF-VIS-RCV                VALUE 'Y'.
006000         05  GRF-VIS-SND-FLAG           PIC X(01).
006100             88  GRF-VIS-SND                VALUE 'Y'.
006200*        RECEIVER SIDE IS REACHED EITHER AS A ROUND SOURCE (ZERO -
006210*        NO PREDECESSOR) OR VIA THE REVERSE "UNMATCH" HOP OFF AN
006220*        ALREADY-MATCHED SENDER, RECORDED HERE BY THAT SENDER'S
006230*        ITEM NUMBER.  SENDER SIDE IS ALWAYS REACHED VIA A WANT
006240*        EDGE OFF SOME RECEIVER, RECORDED HERE BY THAT RECEIVER'S
006250*        ITEM NUMBER (ZERO IF NOT YET REACHED THIS ROUND).
006260         05  GRF-PREV-ITEM-RCV          PIC 9(09) COMP.
006270         05  GRF-PREV-ITEM-SND          PIC 9(09) COMP.
006700*        --- BEST-RESULT SAVE AREA (TMXD001 6800/6900) --------
006800         05  GRF-SAVED-MATCHED-SENDER   PIC 9(09) COMP.
006850         05  GRF-SAVED-SENDER-OWNER     PIC 9(09) COMP.
006900         05  GRF-SAVED-MATCH-COST       PIC 9(09) COMP.
007000*        --- CYCLE-DECOMPOSITION WORK AREA (TMXI001) ----------
007100         05  GRF-LOOP-VISITED-FLAG      PIC X(01).
007200             88  GRF-LOOP-VISITED           VALUE 'Y'.
007300         05  GRF-LOOP-NUMBER            PIC 9(04).
007400         05  FILLER                     PIC X(06).
