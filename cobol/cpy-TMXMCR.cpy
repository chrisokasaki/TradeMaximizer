000100***************************************************************
000200*  TMXMCR  -  CALL-RESULT LINKAGE AREA  -  PASSED ON EVERY     *
000300*  CALL BETWEEN TMX SUBPROGRAMS.  ZERO RESULT MEANS THE CALLED *
000400*  ROUTINE COMPLETED NORMALLY; A NON-ZERO RESULT IS A FATAL    *
000500*  CONDITION THE CALLER MUST NOT CONTINUE PAST -  SEE THE      *
000600*  RAISE-xxxx PARAGRAPHS OF EACH TMX PROGRAM FOR THE CATALOGUE *
000700*  OF RESULT CODES IT CAN RETURN.                              *
000800*                                                    JBH 840620*
000900***************************************************************
001000 01  MR.
001100     03  MR-RESULT                       PIC 9(04).
001200     03  MR-DESCRIPTION                  PIC X(60).
001300     03  MR-POSITION                     PIC X(30).
001400     03  FILLER                          PIC X(10).
