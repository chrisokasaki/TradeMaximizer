000100***************************************************************
000200*  TMXI002I  -  RECURSIVE-CALL INPUT AREA FOR TMXI002 (DUMMY-  *
000300*  ITEM ELISION).  ONE CALL RESOLVES THE ULTIMATE NON-DUMMY    *
000400*  SENDER FOR ONE RECEIVER'S CURRENT MATCH; :X: IS REPLACED BY *
000500*  C OR N AS IN TMXD002I.                                      *
000600*                                                    RTC 840922*
000700***************************************************************
000800 01  ELD-:X:-IN.
000900     03  ELD-:X:-ITEM-INDEX              PIC 9(09) COMP.
