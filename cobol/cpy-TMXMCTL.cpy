000100***************************************************************
000200*  TMXMCTL  -  CONTROL-RECORD  (ONE PER RUN, PRECEDES ALL      *
000300*  WANT-LIST-RECORDS)  -  CARRIES THE PRIORITY SCHEME AND THE  *
000400*  RANDOMISED RE-OPTIMISATION PARAMETERS FOR THIS TRADE ROUND. *
000500*                                                    JBH 840613*
000600***************************************************************
000700 01  TMX-CTL-RECORD.
000800     03  CTL-PRIORITY-SCHEME-CODE        PIC 9(01).
000900         88  CTL-SCHEME-NONE                 VALUE 0.
001000         88  CTL-SCHEME-LINEAR               VALUE 1.
001100         88  CTL-SCHEME-TRIANGLE             VALUE 2.
001200         88  CTL-SCHEME-SQUARE               VALUE 3.
001300         88  CTL-SCHEME-EXPLICIT             VALUE 4.
001400     03  CTL-SMALL-STEP                  PIC 9(05).
001500     03  CTL-BIG-STEP                    PIC 9(05).
001600     03  CTL-NONTRADE-COST               PIC 9(09).
001700     03  CTL-ITERATION-COUNT             PIC 9(03).
001800     03  CTL-RANDOM-SEED                 PIC 9(09).
001900     03  CTL-ALLOW-DUMMIES-FLAG          PIC X(01).
002000         88  CTL-DUMMIES-ALLOWED             VALUE 'Y'.
002100         88  CTL-DUMMIES-FORBIDDEN           VALUE 'N'.
002200     03  FILLER                          PIC X(07).
