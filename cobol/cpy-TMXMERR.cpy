000100***************************************************************
000200*  TMXMERR  -  GRAPH-BUILD ERROR LOG  -  ONE COUNTER PER       *
000300*  WANT-LIST REJECTION REASON, PLUS A BOUNDED TALLY TABLE OF   *
000400*  DISTINCT UNKNOWN ITEM-IDS REFERENCED FROM A WANT LIST, WITH *
000500*  THEIR OCCURRENCE COUNT, FOR THE END-OF-RUN EXCEPTION NOTE.  *
000600*                                                    JBH 840613*
000700***************************************************************
000800 01  TMX-ERROR-AREA.
000900     03  ERR-DUP-RECORD-CTR              PIC 9(06) COMP.
001000     03  ERR-DUP-WANT-CTR                PIC 9(06) COMP.
001100     03  ERR-SELF-REF-CTR                PIC 9(06) COMP.
001200     03  ERR-SAME-OWNER-CTR              PIC 9(06) COMP.
001300     03  ERR-UNKNOWN-ITEM-CTR            PIC 9(06) COMP.
001400     03  ERR-BAD-PRIORITY-CTR            PIC 9(06) COMP.
001500     03  ERR-DUMMY-REJECTED-CTR          PIC 9(06) COMP.
001600     03  ERR-TOTAL-CTR                   PIC 9(06) COMP.
001700     03  ERR-UNKNOWN-TOT                 PIC 9(09) COMP.
001800     03  ERR-UNKNOWN-ENTRY OCCURS 1 TO 500 TIMES
001900                 DEPENDING ON ERR-UNKNOWN-TOT
002000                 INDEXED BY ERR-UNKNOWN-IDX.
002100         05  ERR-UNKNOWN-ITEM-ID         PIC X(10).
002200         05  ERR-UNKNOWN-COUNT           PIC 9(06) COMP.
002300     03  FILLER                          PIC X(08).
