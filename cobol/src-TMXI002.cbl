000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TMXI002 RECURSIVE.
000400 AUTHOR.      HALVORSEN.
000500 INSTALLATION. GREAT LAKES DATA COOPERATIVE.
000600 DATE-WRITTEN. 07/09/1984.
000700 DATE-COMPILED. 07/09/1984.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* TMXI002
001100* **++ recursive chain-splice for placeholder ("dummy") items -
001200* a dummy item may itself be matched to receive from another
001300* dummy, so this walks the chain of dummy-to-dummy hand-offs
001400* until it finds the real item that ultimately has to move,
001500* and hands that item's index back up the call chain so every
001600* dummy in the chain can point straight at it.
001700*                                                    RTC 840922
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*   07/09/84 JBH  RQ-0119  ORIGINAL WRITE-UP.
002100*   09/22/84 RTC  RQ-0139  RECAST RECURSIVELY - THE ORIGINAL
002200*                          FIXED-DEPTH VERSION ONLY UNWOUND
002300*                          TWO DUMMY HOPS.
002400*   03/11/88 JBH  RQ-0231  CHAIN-DEPTH TRAP ADDED AFTER A BAD
002500*                          TEST DECK LOOPED TWO DUMMIES BACK
002600*                          ON ONE ANOTHER.
002700*   01/22/97 RTC  RQ-0349  NO CHANGE - REVIEWED FOR YEAR 2000
002800*                          READINESS.  RE-CERTIFIED.
002900*   03/09/99 DKW  RQ-0362  RE-CERTIFIED AGAIN PER SHOP Y2K
003000*                          SIGN-OFF CHECKLIST, ITEM 4.
003050*   11/15/01 LMF  RQ-0388  MR-POSITION ON BOTH RAISE PARAGRAPHS
003060*                          NOW SHOWS THE ITEM/DEPTH OR ITEM/
003070*                          SENDER INVOLVED, NOT JUST THE ITEM-ID.
003100*   05/17/03 LMF  RQ-0405  COMMENT CLEAN-UP ONLY.
003150*   09/12/03 LMF  RQ-0410  DROPPED SPECIAL-NAMES CLASS TMX-NUMERIC-
003160*                          CLASS - NEVER TESTED ANYWHERE IN THIS
003170*                          PROGRAM.  EVERY ITEM/EDGE FIELD ARRIVES
003180*                          PIC 9 OFF TMX-GRAPH-AREA, NOT AS TEXT
003190*                          NEEDING A CLASS TEST BEFORE NUMVAL.
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400*
004500 WORKING-STORAGE SECTION.
004600 01  WK-LITERALS.
004700     03  PGM-NAME                    PIC X(08) VALUE 'TMXI002'.
004800 01  WK-GLOBAL-COUNTERS.
004900*    --- SHARED (STATIC) DEPTH COUNTER, RESET AT THE TOP OF
005000*    --- EVERY OUTER CALL FROM TMXD001 - SEE 0100-BEGIN BELOW.
005100     03  WK-CHAIN-DEPTH              PIC 9(09) COMP VALUE ZERO.
005200*
005300 LOCAL-STORAGE SECTION.
005400 01  LS-UTILS.
005500     03  LS-THIS-ITEM                PIC 9(09) COMP.
005510*    --- N/X PAIRS TO BUILD MR-POSITION TEXT, BELOW -------------
005520     03  LS-DIAG-DEPTH-N             PIC 9(09).
005530     03  LS-DIAG-DEPTH-X REDEFINES LS-DIAG-DEPTH-N
005540                                     PIC X(09).
005550     03  LS-DIAG-SENDER-N            PIC 9(09).
005560     03  LS-DIAG-SENDER-X REDEFINES LS-DIAG-SENDER-N
005570                                     PIC X(09).
005580     03  LS-DIAG-ITEM-N              PIC 9(09).
005590     03  LS-DIAG-ITEM-X REDEFINES LS-DIAG-ITEM-N
005595                                     PIC X(09).
005600*
005700 COPY TMXI002I REPLACING ==:X:== BY ==N==.
005800 COPY TMXI002O REPLACING ==:X:== BY ==N==.
005900*
006000 LINKAGE SECTION.
006100 COPY TMXI002I REPLACING ==:X:== BY ==C==.
006200 COPY TMXI002O REPLACING ==:X:== BY ==C==.
006300 COPY TMXMGRF.
006400 COPY TMXMCR.
006500*
006600 PROCEDURE DIVISION USING ELD-C-IN
006700                          ELD-C-OUT
006800                          TMX-GRAPH-AREA
006900                          MR.
007000*
007100 0100-BEGIN.
007200     MOVE ELD-C-ITEM-INDEX       TO LS-THIS-ITEM.
007300     ADD 1                       TO WK-CHAIN-DEPTH.
007400     IF WK-CHAIN-DEPTH > 2000
007500         PERFORM 0900-RAISE-CHAIN-OVERFLOW THRU 0900-EXIT
007600         GO TO 0100-EXIT.
007700*
007800     IF NOT GRF-IS-DUMMY (LS-THIS-ITEM)
007900         MOVE LS-THIS-ITEM       TO ELD-C-FINAL-SENDER
008000         SUBTRACT 1 FROM WK-CHAIN-DEPTH
009000         GO TO 0100-EXIT.
009100*
009200     PERFORM 0200-DESCEND-CHAIN THRU 0200-EXIT.
009300     SUBTRACT 1                  FROM WK-CHAIN-DEPTH.
009400 0100-EXIT.
009500     GOBACK.
009600*
009700 0200-DESCEND-CHAIN.
009800     MOVE GRF-MATCHED-SENDER (LS-THIS-ITEM) TO ELD-N-ITEM-INDEX.
009900     CALL PGM-NAME USING ELD-N-IN ELD-N-OUT
010000                         TMX-GRAPH-AREA MR
010100         ON EXCEPTION PERFORM 0910-RAISE-CALL-ERROR THRU 0910-EXIT
010200         NOT ON EXCEPTION
010300             IF MR-RESULT NOT EQUAL ZERO
010400                 GOBACK
010500             ELSE
010600                 MOVE ELD-N-FINAL-SENDER TO ELD-C-FINAL-SENDER.
010700 0200-EXIT.
010800     EXIT.
010900*
011000* --- RUNTIME ERRORS -----------------------------------------
011100 0900-RAISE-CHAIN-OVERFLOW.
011200     MOVE 40                     TO MR-RESULT.
011300     MOVE 'DUMMY CHAIN EXCEEDED 2000 HOPS - LIKELY A LOOP'
011400                                 TO MR-DESCRIPTION.
011450     MOVE WK-CHAIN-DEPTH         TO LS-DIAG-DEPTH-N.
011460     STRING GRF-ITEM-ID (LS-THIS-ITEM) DELIMITED BY SIZE
011480            ' D='                 DELIMITED BY SIZE
011490            LS-DIAG-DEPTH-X       DELIMITED BY SIZE
011495       INTO MR-POSITION.
011600     GOBACK.
011700 0900-EXIT.
011800     EXIT.
011900*
012000 0910-RAISE-CALL-ERROR.
012100     MOVE 41                     TO MR-RESULT.
012200     STRING 'CALL for program '  DELIMITED BY SIZE
012300            PGM-NAME             DELIMITED BY SIZE
012400            ' raised an exception' DELIMITED BY SIZE
012500       INTO MR-DESCRIPTION.
012550     MOVE LS-THIS-ITEM             TO LS-DIAG-ITEM-N.
012560     MOVE GRF-MATCHED-SENDER (LS-THIS-ITEM) TO LS-DIAG-SENDER-N.
012570     STRING 'IDX='                 DELIMITED BY SIZE
012580            LS-DIAG-ITEM-X         DELIMITED BY SIZE
012590            ' SND='                DELIMITED BY SIZE
012595            LS-DIAG-SENDER-X       DELIMITED BY SIZE
012598       INTO MR-POSITION.
012600     GOBACK.
012800 0910-EXIT.
012900     EXIT.
