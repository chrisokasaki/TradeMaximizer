000100***************************************************************
000200*  TMXMRTC  -  ROUTINE-NAME AREA  -  HOLDS THE NAME OF WHATEVER *
000300*  SUBPROGRAM TMXD001 IS CURRENTLY CALLING, SO A FAILING CALL   *
000400*  CAN BE TRACED BACK TO ITS NAME IN THE OPERATOR LOG WITHOUT   *
000500*  A SEPARATE DISPLAY LITERAL PER CALL SITE.                    *
000600*                                                    JBH 840620*
000700*  05/17/03 LMF RQ-0406 - DROPPED THE ROUTINE-BEHAVIOR 88-LEVELS*
000800*  AND THE REDUCE/ELIDE REDEFINES OF TMX-ROUTINE-NAME LEFT OVER *
000900*  FROM AN EARLIER DRAFT - EVERY CALL SITE IN TMXD001 CALLS A   *
001000*  FIXED PROGRAM-NAME LITERAL, SO THERE WAS NEVER A SECOND VIEW *
001100*  OF THIS FIELD TO SET OR TEST.                                *
001200***************************************************************
001300 01  TMX-ROUTINE-AREA.
001400     03  TMX-ROUTINE-NAME                PIC X(08) VALUE SPACE.
001500     03  FILLER                          PIC X(08).
