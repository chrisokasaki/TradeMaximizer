000100***************************************************************
000200*  TMXD002I  -  RECURSIVE-CALL INPUT AREA FOR TMXD002 (SCC     *
000300*  DISCOVERY).  ONE CALL VISITS ONE VERTEX; :X: IS REPLACED BY *
000400*  C (THE CALLER'S COPY) OR N (THE NESTED-CALL COPY) SO A      *
000500*  PROGRAM CAN HOLD BOTH ITS OWN AND ITS RECURSIVE CHILD'S     *
000600*  AREA AT ONCE, AS TMXD002 ITSELF DOES.                       *
000700*                                                    RTC 840915*
000800***************************************************************
000900 01  SCC-:X:-IN.
001000     03  SCC-:X:-VISIT-ITEM              PIC 9(09) COMP.
