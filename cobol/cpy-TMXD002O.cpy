000100***************************************************************
000200*  TMXD002O  -  RECURSIVE-CALL OUTPUT AREA FOR TMXD002 - THE   *
000300*  LOW-LINK COMPUTED FOR THE VISITED VERTEX, WHICH THE PARENT  *
000400*  CALL FOLDS INTO ITS OWN LOW-LINK (STANDARD TARJAN           *
000500*  BOOK-KEEPING).                                              *
000600*                                                    RTC 840915*
000700***************************************************************
000800 01  SCC-:X:-OUT.
000900     03  SCC-:X:-LOW-LINK                PIC 9(09) COMP.
