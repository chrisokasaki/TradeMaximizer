000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TMXD003.
000400 AUTHOR.      HALVORSEN.
000500 INSTALLATION. GREAT LAKES DATA COOPERATIVE.
000600 DATE-WRITTEN. 08/30/1984.
000700 DATE-COMPILED. 08/30/1984.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* TMXD003
001100* **++ minimum-cost perfect matching over the receiver/sender
001200* pairs left standing after graph reduction, by the successive
001300* shortest augmenting path method (one Dijkstra search per
001400* receiver, run from every still-unmatched receiver at once,
001500* with running vertex prices to keep every edge weight
001600* non-negative round after round).  THIS IS THE HEART OF THE
001700* WHOLE TRADE-ROUND JOB - EVERYTHING ELSE IS BOOK-KEEPING
001800* AROUND IT.
001900*
002000* THE SHOP'S USUAL PRIORITY-QUEUE ROUTINE IS NOT USED HERE -
002100* WITH AT MOST 2000 ITEMS A STRAIGHT LINEAR SCAN FOR THE
002200* SMALLEST TENTATIVE DISTANCE (4600-FIND-FRONTIER-MINIMUM) IS
002300* PLENTY FAST AND KEEPS THE WORKING-STORAGE FLAT.  RTC 840830
002400*----------------------------------------------------------------
002500* CHANGE LOG
002600*   08/30/84 RTC  RQ-0130  ORIGINAL WRITE-UP.
002700*   10/02/84 JBH  RQ-0142  FIX - PRICE UPDATE WAS APPLIED TO
002800*                          UNVISITED SENDERS, INFLATING LATER
002900*                          ROUNDS' EDGE COSTS.
003000*   06/04/87 RTC  RQ-0219  WIDEN GRF-PRICE-* AND THE DIJKSTRA
003100*                          DISTANCES TO S9(10) COMP AFTER A
003200*                          LARGE EXPLICIT-PRIORITY ROUND
003300*                          OVERFLOWED S9(8).
003400*   01/22/97 RTC  RQ-0349  NO CHANGE - REVIEWED FOR YEAR 2000
003500*                          READINESS.  RE-CERTIFIED.
003600*   03/09/99 DKW  RQ-0362  RE-CERTIFIED AGAIN PER SHOP Y2K
003700*                          SIGN-OFF CHECKLIST, ITEM 4.
003750*   07/30/01 LMF  RQ-0388  ADDED THE 9900 TRAP AND ITS ROUND/
003760*                          ITEM/SINK POSITION TEXT AFTER THE
003770*                          SAME BAD INPUT FILE THAT OVERFLOWED
003780*                          TMXD002'S STACK ALSO LEFT THIS ROUTINE
003790*                          SPINNING SILENTLY ON A MALFORMED GRAPH.
003800*   05/17/03 LMF  RQ-0405  COMMENT CLEAN-UP ONLY.
003850*   09/12/03 LMF  RQ-0410  DROPPED SPECIAL-NAMES CLASS TMX-NUMERIC-
003860*                          CLASS - NEVER TESTED ANYWHERE IN THIS
003870*                          PROGRAM.  EVERY ITEM/EDGE FIELD ARRIVES
003880*                          PIC 9 OFF TMX-GRAPH-AREA, NOT AS TEXT
003890*                          NEEDING A CLASS TEST BEFORE NUMVAL.
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300 01  WK-LITERALS.
005400     03  PGM-NAME                    PIC X(08) VALUE 'TMXD003'.
005500     03  WK-INFINITY                 PIC S9(10) COMP
005600                                     VALUE 999999999.
005700 01  WK-ROUND-CONTROL.
005800     03  WK-ROUND-CTR                PIC 9(09) COMP.
005900     03  WK-SINK-SENDER              PIC 9(09) COMP.
006000     03  WK-FRONTIER-EMPTY-FLAG      PIC X(01).
006100         88  WK-FRONTIER-EMPTY           VALUE 'Y'.
006200 01  WK-SCAN-FIELDS.
006300     03  WK-MIN-KIND                 PIC X(01).
006400         88  WK-MIN-IS-RECEIVER          VALUE 'R'.
006500         88  WK-MIN-IS-SENDER            VALUE 'S'.
006600     03  WK-MIN-ITEM                 PIC 9(09) COMP.
006700     03  WK-MIN-DIST                 PIC S9(10) COMP.
006800     03  WK-REDUCED-COST             PIC S9(10) COMP.
006900     03  WK-CANDIDATE-DIST           PIC S9(10) COMP.
007000 01  WK-PATH-WALK.
007100     03  WK-WALK-SENDER              PIC 9(09) COMP.
007200     03  WK-WALK-RECEIVER            PIC 9(09) COMP.
007300     03  WK-WALK-DONE-FLAG           PIC X(01).
007400         88  WK-WALK-DONE                VALUE 'Y'.
007410 01  WK-DIAG-FIELDS.
007420*    --- N/X PAIRS TO BUILD MR-POSITION TEXT FOR 9900, BELOW ----
007430     03  WK-DIAG-ROUND-N             PIC 9(09).
007440     03  WK-DIAG-ROUND-X REDEFINES WK-DIAG-ROUND-N
007450                                     PIC X(09).
007460     03  WK-DIAG-ITEM-N              PIC 9(09).
007470     03  WK-DIAG-ITEM-X REDEFINES WK-DIAG-ITEM-N
007480                                     PIC X(09).
007490     03  WK-DIAG-SENDER-N            PIC 9(09).
007495     03  WK-DIAG-SENDER-X REDEFINES WK-DIAG-SENDER-N
007498                                     PIC X(09).
007500*
007600 LINKAGE SECTION.
007700 COPY TMXMGRF.
007800 COPY TMXMCR.
007900*
008000 PROCEDURE DIVISION USING TMX-GRAPH-AREA
008100                          MR.
008200*
008300 1000-BEGIN.
008400     PERFORM 1100-INITIALIZE-MATCH THRU 1100-EXIT.
008500     PERFORM 1200-INIT-SENDER-PRICES THRU 1200-EXIT.
008600     PERFORM 2000-RUN-ONE-ROUND THRU 2000-EXIT
008700         VARYING WK-ROUND-CTR FROM 1 BY 1
008800         UNTIL WK-ROUND-CTR > GRF-ITEM-TOT.
008900     GOBACK.
009000 1000-EXIT.
009100     EXIT.
009200*
009300 1100-INITIALIZE-MATCH.
009400     PERFORM 1110-INIT-ONE-ITEM THRU 1110-EXIT
009500         VARYING GRF-IDX FROM 1 BY 1
009600         UNTIL GRF-IDX > GRF-ITEM-TOT.
009700 1100-EXIT.
009800     EXIT.
009900*
010000 1110-INIT-ONE-ITEM.
010100     MOVE ZERO             TO GRF-MATCHED-SENDER (GRF-IDX)
010200                              GRF-SENDER-OWNER   (GRF-IDX)
010300                              GRF-MATCH-COST      (GRF-IDX)
010400                              GRF-PRICE-RECEIVER  (GRF-IDX).
010500 1110-EXIT.
010600     EXIT.
010700*
010800 1200-INIT-SENDER-PRICES.
010900*    STANDARD HUNGARIAN START POINT - EACH SENDER'S PRICE IS
011000*    THE CHEAPEST EDGE ANY RECEIVER OFFERS FOR IT.
011100     PERFORM 1205-BLANK-ONE-PRICE THRU 1205-EXIT
011150         VARYING GRF-IDX FROM 1 BY 1
011160         UNTIL GRF-IDX > GRF-ITEM-TOT.
011500     PERFORM 1210-SCAN-ONE-ITEMS-EDGES THRU 1210-EXIT
011600         VARYING GRF-IDX FROM 1 BY 1
011700         UNTIL GRF-IDX > GRF-ITEM-TOT.
011800 1200-EXIT.
011900     EXIT.
011950*
011960 1205-BLANK-ONE-PRICE.
011970     MOVE WK-INFINITY    TO GRF-PRICE-SENDER (GRF-IDX).
011980 1205-EXIT.
011990     EXIT.
012000*
012100 1210-SCAN-ONE-ITEMS-EDGES.
012200     PERFORM 1220-CHECK-ONE-EDGE THRU 1220-EXIT
012300         VARYING GRF-EDGE-IDX FROM 1 BY 1
012400         UNTIL GRF-EDGE-IDX > GRF-EDGE-TOT (GRF-IDX).
012500 1210-EXIT.
012600     EXIT.
012700*
012800 1220-CHECK-ONE-EDGE.
012900     IF NOT GRF-EDGE-IS-LIVE (GRF-IDX, GRF-EDGE-IDX)
013000         GO TO 1220-EXIT.
013100     SET GRF-IDX2 TO GRF-EDGE-TARGET (GRF-IDX, GRF-EDGE-IDX).
013200     IF GRF-EDGE-COST (GRF-IDX, GRF-EDGE-IDX) <
013300        GRF-PRICE-SENDER (GRF-IDX2)
013400         MOVE GRF-EDGE-COST (GRF-IDX, GRF-EDGE-IDX)
013500                             TO GRF-PRICE-SENDER (GRF-IDX2).
013600 1220-EXIT.
013700     EXIT.
013800*
013900 2000-RUN-ONE-ROUND.
014000     PERFORM 2100-RESET-DIJKSTRA-SCRATCH THRU 2100-EXIT.
014100     PERFORM 2200-SEED-UNMATCHED-RECEIVERS THRU 2200-EXIT.
014200     MOVE ZERO           TO WK-SINK-SENDER.
014300     MOVE 'N'             TO WK-FRONTIER-EMPTY-FLAG.
014400     PERFORM 2300-RELAX-ONE-STEP THRU 2300-EXIT
014500         UNTIL WK-SINK-SENDER NOT = ZERO
014600            OR WK-FRONTIER-EMPTY.
014700     IF WK-SINK-SENDER NOT = ZERO
014800         PERFORM 2700-AUGMENT-PATH THRU 2700-EXIT
014900         PERFORM 2800-UPDATE-PRICES THRU 2800-EXIT
014910         GO TO 2000-EXIT.
014920*    A SELF (NO-TRADE) EDGE MAKES EVERY RECEIVER ITS OWN SENDER'S
014930*    LAST RESORT, SO THE SEARCH SHOULD NEVER RUN THE FRONTIER DRY
014940*    WITHOUT REACHING SOME UNMATCHED SENDER.  TRAP IT ANYWAY. LMF
014950*    07/30/01 RQ-0388.
014960     PERFORM 9900-RAISE-NO-AUGMENTING-PATH THRU 9900-EXIT.
015000 2000-EXIT.
015100     EXIT.
015200*
015300 2100-RESET-DIJKSTRA-SCRATCH.
015400     PERFORM 2110-RESET-ONE-ITEM THRU 2110-EXIT
015500         VARYING GRF-IDX FROM 1 BY 1
015600         UNTIL GRF-IDX > GRF-ITEM-TOT.
015700 2100-EXIT.
015800     EXIT.
015900*
016000 2110-RESET-ONE-ITEM.
016100     MOVE WK-INFINITY    TO GRF-DIST-RCV (GRF-IDX)
016200                            GRF-DIST-SND (GRF-IDX).
016300     MOVE 'N'            TO GRF-VIS-RCV-FLAG (GRF-IDX)
016400                            GRF-VIS-SND-FLAG (GRF-IDX).
016500     MOVE ZERO           TO GRF-PREV-ITEM-RCV (GRF-IDX)
016600                            GRF-PREV-ITEM-SND (GRF-IDX).
016700 2110-EXIT.
016800     EXIT.
016900*
017000 2200-SEED-UNMATCHED-RECEIVERS.
017100     PERFORM 2210-SEED-ONE-RECEIVER THRU 2210-EXIT
017200         VARYING GRF-ORD-IDX FROM 1 BY 1
017300         UNTIL GRF-ORD-IDX > GRF-ITEM-TOT.
017400 2200-EXIT.
017500     EXIT.
017600*
017700 2210-SEED-ONE-RECEIVER.
017800     SET GRF-IDX TO GRF-RECEIVER-ORDER (GRF-ORD-IDX).
017900     IF GRF-MATCHED-SENDER (GRF-IDX) = ZERO
018000         MOVE ZERO       TO GRF-DIST-RCV (GRF-IDX).
018100 2210-EXIT.
018200     EXIT.
018300*
018400 2300-RELAX-ONE-STEP.
018500     PERFORM 2400-FIND-FRONTIER-MINIMUM THRU 2400-EXIT.
018600     IF WK-FRONTIER-EMPTY
018700         GO TO 2300-EXIT.
018800     IF WK-MIN-IS-RECEIVER
018900         SET  GRF-VIS-RCV (WK-MIN-ITEM) TO TRUE
019000         PERFORM 2500-RELAX-RECEIVER-EDGES THRU 2500-EXIT
019100         GO TO 2300-EXIT.
019200*    ELSE THE MINIMUM IS A SENDER NODE.
019300     SET  GRF-VIS-SND (WK-MIN-ITEM) TO TRUE.
019400     IF GRF-SENDER-OWNER (WK-MIN-ITEM) = ZERO
019500         MOVE WK-MIN-ITEM  TO WK-SINK-SENDER
019600         GO TO 2300-EXIT.
019700     PERFORM 2600-RELAX-MATCHED-SENDER THRU 2600-EXIT.
019800 2300-EXIT.
019900     EXIT.
020000*
020100 2400-FIND-FRONTIER-MINIMUM.
020200     MOVE WK-INFINITY    TO WK-MIN-DIST.
020300     MOVE 'Y'            TO WK-FRONTIER-EMPTY-FLAG.
020400     PERFORM 2410-SCAN-ONE-ITEM THRU 2410-EXIT
020500         VARYING GRF-IDX FROM 1 BY 1
020600         UNTIL GRF-IDX > GRF-ITEM-TOT.
020700 2400-EXIT.
020800     EXIT.
020900*
021000 2410-SCAN-ONE-ITEM.
021100     IF NOT GRF-VIS-RCV (GRF-IDX)
021200       IF GRF-DIST-RCV (GRF-IDX) < WK-MIN-DIST
021300         MOVE GRF-DIST-RCV (GRF-IDX)  TO WK-MIN-DIST
021400         MOVE GRF-IDX                 TO WK-MIN-ITEM
021500         SET  WK-MIN-IS-RECEIVER      TO TRUE
021600         MOVE 'N'                     TO WK-FRONTIER-EMPTY-FLAG.
021700     IF NOT GRF-VIS-SND (GRF-IDX)
021800       IF GRF-DIST-SND (GRF-IDX) < WK-MIN-DIST
021900         MOVE GRF-DIST-SND (GRF-IDX)  TO WK-MIN-DIST
022000         MOVE GRF-IDX                 TO WK-MIN-ITEM
022100         SET  WK-MIN-IS-SENDER        TO TRUE
022200         MOVE 'N'                     TO WK-FRONTIER-EMPTY-FLAG.
022300 2410-EXIT.
022400     EXIT.
022500*
022600 2500-RELAX-RECEIVER-EDGES.
022700     PERFORM 2510-RELAX-ONE-EDGE THRU 2510-EXIT
022800         VARYING GRF-EDGE-IDX FROM 1 BY 1
022900         UNTIL GRF-EDGE-IDX > GRF-EDGE-TOT (WK-MIN-ITEM).
023000 2500-EXIT.
023100     EXIT.
023200*
023300 2510-RELAX-ONE-EDGE.
023400     IF NOT GRF-EDGE-IS-LIVE (WK-MIN-ITEM, GRF-EDGE-IDX)
023500         GO TO 2510-EXIT.
023600     SET GRF-IDX2 TO GRF-EDGE-TARGET (WK-MIN-ITEM, GRF-EDGE-IDX).
023700     IF GRF-VIS-SND (GRF-IDX2)
023800         GO TO 2510-EXIT.
023850     COMPUTE WK-REDUCED-COST =
023900         GRF-EDGE-COST (WK-MIN-ITEM, GRF-EDGE-IDX)
024000         + GRF-PRICE-RECEIVER (WK-MIN-ITEM)
024100         - GRF-PRICE-SENDER   (GRF-IDX2).
024200     COMPUTE WK-CANDIDATE-DIST =
024300         GRF-DIST-RCV (WK-MIN-ITEM) + WK-REDUCED-COST.
024400     IF WK-CANDIDATE-DIST < GRF-DIST-SND (GRF-IDX2)
024500         MOVE WK-CANDIDATE-DIST TO GRF-DIST-SND (GRF-IDX2)
024700         MOVE WK-MIN-ITEM TO GRF-PREV-ITEM-SND (GRF-IDX2).
024800 2510-EXIT.
024900     EXIT.
025000*
025100 2600-RELAX-MATCHED-SENDER.
025200*    UNMATCH HOP - ZERO REDUCED COST BY CONSTRUCTION - LETS THE
025300*    SEARCH DISPLACE AN EXISTING MATCH ONTO A CHEAPER ONE.
025400     SET GRF-IDX TO GRF-SENDER-OWNER (WK-MIN-ITEM).
025500     IF GRF-VIS-RCV (GRF-IDX)
025600         GO TO 2600-EXIT.
025700     IF GRF-DIST-SND (WK-MIN-ITEM) < GRF-DIST-RCV (GRF-IDX)
025800         MOVE GRF-DIST-SND (WK-MIN-ITEM) TO GRF-DIST-RCV (GRF-IDX)
025900         MOVE WK-MIN-ITEM TO GRF-PREV-ITEM-RCV (GRF-IDX).
026000 2600-EXIT.
026100     EXIT.
026200*
026300 2700-AUGMENT-PATH.
026400*    WALK BACK FROM THE SINK SENDER, FLIPPING EACH RECEIVER'S
026500*    MATCH ONTO THE SENDER IT WAS REACHED THROUGH, UNTIL A
026600*    RECEIVER WITH NO PREDECESSOR (A ROUND SOURCE) IS HIT.
026700     MOVE WK-SINK-SENDER TO WK-WALK-SENDER.
026800     MOVE 'N'            TO WK-WALK-DONE-FLAG.
026900     PERFORM 2710-WALK-ONE-HOP THRU 2710-EXIT
027000         UNTIL WK-WALK-DONE.
027100 2700-EXIT.
027200     EXIT.
027300*
027400 2710-WALK-ONE-HOP.
027500     SET GRF-IDX TO WK-WALK-SENDER.
027600     MOVE GRF-PREV-ITEM-SND (GRF-IDX) TO WK-WALK-RECEIVER.
027700     SET GRF-IDX2 TO WK-WALK-RECEIVER.
027800     MOVE WK-WALK-SENDER      TO GRF-MATCHED-SENDER (GRF-IDX2).
027900     MOVE WK-WALK-SENDER      TO GRF-SENDER-OWNER   (GRF-IDX).
028000     PERFORM 2720-COST-ONE-MATCH THRU 2720-EXIT.
028100     IF GRF-PREV-ITEM-RCV (GRF-IDX2) = ZERO
028200         SET WK-WALK-DONE     TO TRUE
028300         GO TO 2710-EXIT.
028400*    THIS RECEIVER DISPLACED AN OLDER MATCH - CONTINUE THE WALK
028500*    BACKWARDS THROUGH THE SENDER IT GAVE UP.
028600     MOVE GRF-PREV-ITEM-RCV (GRF-IDX2) TO WK-WALK-SENDER.
028700 2710-EXIT.
028800     EXIT.
028900*
029000 2720-COST-ONE-MATCH.
029100     PERFORM 2730-FIND-EDGE-COST THRU 2730-EXIT
029200         VARYING GRF-EDGE-IDX FROM 1 BY 1
029300         UNTIL GRF-EDGE-IDX > GRF-EDGE-TOT (GRF-IDX2).
029400 2720-EXIT.
029500     EXIT.
029600*
029700 2730-FIND-EDGE-COST.
029800     IF GRF-EDGE-IS-LIVE (GRF-IDX2, GRF-EDGE-IDX)
029900       IF GRF-EDGE-TARGET (GRF-IDX2, GRF-EDGE-IDX) = GRF-IDX
030000         MOVE GRF-EDGE-COST (GRF-IDX2, GRF-EDGE-IDX)
030100                             TO GRF-MATCH-COST (GRF-IDX2).
030200 2730-EXIT.
030300     EXIT.
030400*
030500 2800-UPDATE-PRICES.
030600     PERFORM 2810-UPDATE-ONE-ITEM THRU 2810-EXIT
030700         VARYING GRF-IDX FROM 1 BY 1
030800         UNTIL GRF-IDX > GRF-ITEM-TOT.
030900 2800-EXIT.
031000     EXIT.
031100*
031200 2810-UPDATE-ONE-ITEM.
031300     IF GRF-VIS-RCV (GRF-IDX)
031400         ADD GRF-DIST-RCV (GRF-IDX) TO GRF-PRICE-RECEIVER (GRF-IDX).
031500     IF GRF-VIS-SND (GRF-IDX)
031600         ADD GRF-DIST-SND (GRF-IDX) TO GRF-PRICE-SENDER (GRF-IDX).
031700 2810-EXIT.
031800     EXIT.
031900*
032000* --- RUNTIME ERRORS -----------------------------------------
032100 9900-RAISE-NO-AUGMENTING-PATH.
032200     MOVE 40                     TO MR-RESULT.
032300     MOVE 'NO UNMATCHED SENDER REACHABLE THIS ROUND'
032400                                 TO MR-DESCRIPTION.
032500     MOVE WK-ROUND-CTR           TO WK-DIAG-ROUND-N.
032600     MOVE WK-MIN-ITEM            TO WK-DIAG-ITEM-N.
032700     MOVE WK-SINK-SENDER         TO WK-DIAG-SENDER-N.
032800     STRING 'ROUND '        DELIMITED BY SIZE
032900            WK-DIAG-ROUND-X DELIMITED BY SIZE
033000            ' LAST-ITEM '   DELIMITED BY SIZE
033100            WK-DIAG-ITEM-X  DELIMITED BY SIZE
033200            ' SINK '        DELIMITED BY SIZE
033300            WK-DIAG-SENDER-X DELIMITED BY SIZE
033400       INTO MR-POSITION.
033500     GOBACK.
033600 9900-EXIT.
033700     EXIT.
