000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TMXD001.
000400 AUTHOR.      HALVORSEN.
000500 INSTALLATION. GREAT LAKES DATA COOPERATIVE.
000600 DATE-WRITTEN. 06/01/1984.
000700 DATE-COMPILED. 06/01/1984.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* TMXD001
001100* **++ main line for the trade-round batch run - reads the
001200* control record and the want-list file, builds the receiver/
001300* sender trade graph, drives graph reduction, the minimum-cost
001400* matching engine, dummy-item elision and cycle decomposition
001500* through as many randomised re-optimisation passes as the
001600* control record calls for, and prints the three trade-round
001700* reports off the best result found.
001800*
001900* THIS PROGRAM OWNS ALL FIVE FILES USED BY A TRADE ROUND - THE
002000* CONTROL-RECORD AND WANT-LIST INPUT FILES AND THE TRADE-LOOPS,
002100* ITEM-SUMMARY AND BATCH-STATISTICS REPORT FILES.  TMXD002,
002200* TMXD003, TMXI001 AND TMXI002 ARE ALL CALLED SUBPROGRAMS -
002300* NONE OF THEM TOUCH A FILE OF THEIR OWN.
002400*                                                    RTC 840918
002500*----------------------------------------------------------------
002600* CHANGE LOG
002700*   06/01/84 JBH  RQ-0110  ORIGINAL WRITE-UP - CONTROL-RECORD
002800*                          READ AND FILE OPEN/CLOSE SKELETON
002900*                          ONLY.
003000*   06/20/84 JBH  RQ-0116  SHARED CALL-RESULT (MR) LINKAGE
003100*                          ADOPTED FOR EVERY CALLED ROUTINE.
003200*   06/29/84 JBH  RQ-0121  TWO-PASS WANT-LIST LOADER AND THE
003300*                          SIX WANT-LIST REJECTION RULES.
003400*   09/18/84 RTC  RQ-0143  WIRED THE GRAPH-REDUCTION CALL TO
003500*                          TMXD002 (ONE CALL PER UNVISITED ROOT)
003600*                          PLUS THE DEAD-EDGE/ORPHAN POST-PASS.
003700*   10/02/84 RTC  RQ-0148  WIRED THE MATCHING-ENGINE CALL
003800*                          (TMXD003).
003900*   10/05/84 RTC  RQ-0149  WIRED DUMMY-ITEM ELISION (TMXI002)
004000*                          AND CYCLE DECOMPOSITION (TMXI001)
004100*                          BEHIND THE MATCHING CALL.
004200*   11/10/84 RTC  RQ-0147  ADDED THE RANDOMISED RE-OPTIMISATION
004300*                          LOOP AND THE BEST-RESULT SAVE/RESTORE
004400*                          STEP.
004500*   02/08/85 JBH  RQ-0152  FIX - THE ORPHAN POST-PASS WAS BEING
004600*                          RUN BEFORE THE LAST ROOT'S DFS HAD
004700*                          FINISHED, ORPHANING LIVE ITEMS.
004800*   11/20/86 RTC  RQ-0204  WIDENED ITEM/EDGE SUBSCRIPTS TO
004900*                          MATCH TMXD002'S 9(9) STACK-TOP.
005000*   05/31/89 JBH  RQ-0255  REPORT WRITE-UP NOW PICKS UP PERCENT-
005100*                          TRADED AND AVERAGE-COST OFF TMXI001'S
005200*                          FULL-MODE SUMMARY AREA.
005300*   04/03/90 JBH  RQ-0267  NO FUNCTIONAL CHANGE - REPAGINATED
005400*                          FOR THE NEW LISTING FORMAT.
005420*   02/14/92 LMF  RQ-0281  ADDED THE UPSI-0 TRACE SWITCH SO AN
005440*                          ITERATION-BY-ITERATION DISPLAY CAN BE
005460*                          TURNED ON AT THE OPERATOR CONSOLE
005480*                          WITHOUT A RECOMPILE, FOR SLOW-RUNNING
005490*                          JOBS THAT NEED WATCHING.
005500*   08/15/93 DKW  RQ-0302  ADDED TMX-ROUTINE-AREA SO A FAILING
005600*                          CALL TRACES BACK TO ITS OWN NAME IN
005700*                          THE OPERATOR LOG INSTEAD OF JUST A
005800*                          RESULT CODE.
005900*   01/22/97 RTC  RQ-0349  NO CHANGE - REVIEWED FOR YEAR 2000
006000*                          READINESS.  RE-CERTIFIED.
006100*   03/09/99 DKW  RQ-0362  RE-CERTIFIED AGAIN PER SHOP Y2K
006200*                          SIGN-OFF CHECKLIST, ITEM 4.
006300*   07/31/01 LMF  RQ-0389  GROUP-SIZE LIST NOW SORTED DESCENDING
006400*                          BEFORE PRINTING, PER AUDIT REQUEST.
006500*   05/17/03 LMF  RQ-0406  COMMENT CLEAN-UP ONLY.
006550*   09/12/03 LMF  RQ-0410  DROPPED THE UPSI-0 ITERATION-TRACE
006560*                          SWITCH ADDED BY RQ-0281 BELOW AND THE
006570*                          UNUSED CLASS TMX-NUMERIC-CLASS TEST -
006580*                          NO OTHER PROGRAM IN THIS SHOP GATES A
006590*                          DISPLAY OFF AN UPSI BYTE, AND EVERY
006595*                          FIELD ON ALL FIVE FILES ARRIVES PIC 9,
006598*                          NEVER TEXT NEEDING A CLASS TEST.
006600*----------------------------------------------------------------
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-370.
007000 OBJECT-COMPUTER. IBM-370.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT TMX-CTL-FILE ASSIGN TO TMXCTL
007800                 FILE STATUS IS CTL-FS.
007900     SELECT TMX-WLR-FILE ASSIGN TO TMXWLR
008000                 FILE STATUS IS WLR-FS.
008100     SELECT TMX-TRD-FILE ASSIGN TO TMXTRD
008200                 FILE STATUS IS TRD-FS.
008300     SELECT TMX-ISL-FILE ASSIGN TO TMXISL
008400                 FILE STATUS IS ISL-FS.
008500     SELECT TMX-STA-FILE ASSIGN TO TMXSTA
008600                 FILE STATUS IS STA-FS.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  TMX-CTL-FILE
009100     RECORDING MODE F
009200     LABEL RECORDS STANDARD.
009300     COPY TMXMCTL.
009400*
009500 FD  TMX-WLR-FILE
009600     RECORDING MODE F
009700     LABEL RECORDS STANDARD.
009800     COPY TMXMWLR.
009900*
010000 FD  TMX-TRD-FILE
010100     RECORDING MODE F
010200     LABEL RECORDS STANDARD.
010300 01  TRD-PRINT-LINE.
010400     03  TRD-LOOP-NO                PIC ZZZ9.
010500     03  FILLER                     PIC X(01) VALUE SPACE.
010600     03  TRD-ITEM-ID                PIC X(10).
010700     03  FILLER                     PIC X(01) VALUE SPACE.
010800     03  TRD-OWNER-ID               PIC X(10).
010900     03  FILLER                     PIC X(01) VALUE SPACE.
011000     03  TRD-RECEIVES-LIT           PIC X(09).
011100     03  TRD-RECV-ITEM-ID           PIC X(10).
011200     03  FILLER                     PIC X(01) VALUE SPACE.
011300     03  TRD-FROM-LIT               PIC X(05).
011400     03  TRD-RECV-OWNER-ID          PIC X(10).
011500     03  FILLER                     PIC X(18).
011600 01  TRD-FOOTER-LINE REDEFINES TRD-PRINT-LINE.
011700     03  TRD-FOOTER-LIT             PIC X(20).
011800     03  TRD-FOOTER-COUNT           PIC ZZZZZ9.
011900     03  FILLER                     PIC X(54).
012000*
012100 FD  TMX-ISL-FILE
012200     RECORDING MODE F
012300     LABEL RECORDS STANDARD.
012400 01  ISL-PRINT-LINE.
012500     03  ISL-P-ITEM-ID              PIC X(10).
012600     03  FILLER                     PIC X(01) VALUE SPACE.
012700     03  ISL-P-OWNER-ID             PIC X(10).
012800     03  FILLER                     PIC X(01) VALUE SPACE.
012900     03  ISL-P-STATUS               PIC X(45).
013000     03  FILLER                     PIC X(03).
013100*
013200 FD  TMX-STA-FILE
013300     RECORDING MODE F
013400     LABEL RECORDS STANDARD.
013500 01  STA-PRINT-LINE.
013600     03  STA-P-LABEL                PIC X(20).
013700     03  STA-P-VALUE                PIC X(50).
013800     03  FILLER                     PIC X(10).
013900 01  STA-VALUE-NUMERIC REDEFINES STA-PRINT-LINE.
014000     03  FILLER                     PIC X(20).
014100     03  STA-VALUE-NUM              PIC 9(12).
014200     03  FILLER                     PIC X(48).
014300*
014400 WORKING-STORAGE SECTION.
014500 01  WK-LITERALS.
014600     03  PGM-NAME                   PIC X(08) VALUE 'TMXD001'.
014700 01  WK-FILE-STATUS-AREA.
014800     03  CTL-FS                     PIC X(02).
014900         88  CTL-FS-OK                  VALUE '00'.
015000     03  WLR-FS                     PIC X(02).
015100         88  WLR-FS-OK                  VALUE '00'.
015200         88  WLR-FS-EOF                 VALUE '10'.
015300     03  TRD-FS                     PIC X(02).
015400         88  TRD-FS-OK                  VALUE '00'.
015500     03  ISL-FS                     PIC X(02).
015600         88  ISL-FS-OK                  VALUE '00'.
015700     03  STA-FS                     PIC X(02).
015800         88  STA-FS-OK                  VALUE '00'.
015900     03  FILLER                     PIC X(06).
016000 77  WK-ITERATION-CTR                PIC 9(03) COMP.
016100 77  WK-BEST-SUM-SQUARES             PIC 9(12) COMP.
016200 77  WK-BEST-FOUND-FLAG              PIC X(01).
016300     88  WK-BEST-FOUND                   VALUE 'Y'.
016400 77  WK-SHUFFLE-K                    PIC 9(09) COMP.
016500 77  WK-RANDOM-SEED                  PIC 9(09) COMP.
016600 77  WK-RANDOM-WORK                  PIC 9(09) COMP.
016700 77  WK-RANDOM-QUOT                  PIC 9(09) COMP.
016800 77  WK-RANDOM-PICK                  PIC 9(09) COMP.
016900 77  WK-ORDER-TEMP                   PIC 9(09) COMP.
017000 77  LS-LIVE-EDGE-COUNT              PIC 9(09) COMP.
017100 01  WK-EDGE-TEMP.
017200     03  WK-EDGE-TEMP-TARGET         PIC 9(09) COMP.
017300     03  WK-EDGE-TEMP-COST           PIC 9(09) COMP.
017400     03  WK-EDGE-TEMP-LIVE           PIC X(01).
017500 01  WK-EDGE-TEMP-ALT REDEFINES WK-EDGE-TEMP.
017600     03  WK-EDGE-TEMP-BYTES          PIC X(19).
017700 01  WK-LOOKUP-FIELDS.
017800     03  WK-LOOKUP-ID                PIC X(10).
017900     03  WK-FOUND-IDX                PIC 9(09) COMP.
018000     03  WK-UNK-FOUND-IDX            PIC 9(09) COMP.
018100 01  WK-EDGE-BUILD-FIELDS.
018200     03  WK-RANK                     PIC 9(09) COMP.
018300     03  WK-ENTRY-COST               PIC 9(09) COMP.
018400     03  WK-DUP-IDX                  PIC 9(02) COMP.
018500     03  WK-DUP-FOUND-FLAG           PIC X(01).
018600         88  WK-DUP-FOUND                VALUE 'Y'.
018700 01  WK-REPORT-FIELDS.
018800     03  WK-PREV-LOOP-NO             PIC 9(04).
018900     03  WK-EDIT-6                   PIC ZZZZZ9.
019000     03  WK-EDIT-6B                  PIC ZZZZZ9.
019100     03  WK-EDIT-12                  PIC ZZZZZZZZZZZ9.
019200     03  WK-EDIT-PCT                 PIC ZZ9.9.
019300     03  WK-EDIT-AVG                 PIC ZZZZZZZZZ9.99.
019400*
019500     COPY TMXD002I REPLACING ==:X:== BY ==C==.
019600     COPY TMXD002O REPLACING ==:X:== BY ==C==.
019700     COPY TMXI002I REPLACING ==:X:== BY ==C==.
019800     COPY TMXI002O REPLACING ==:X:== BY ==C==.
019900     COPY TMXMGRF.
020000     COPY TMXMERR.
020100     COPY TMXMOUT.
020200     COPY TMXMSUM.
020300     COPY TMXMCR.
020400     COPY TMXMRTC.
020500*
020600 PROCEDURE DIVISION.
020700*
020800 0100-BEGIN.
020900     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.
021000     PERFORM 2000-READ-CONTROL-RECORD THRU 2000-EXIT.
021100     PERFORM 3000-BUILD-VERTEX-TABLE  THRU 3000-EXIT.
021200     PERFORM 3500-BUILD-EDGE-TABLE    THRU 3500-EXIT.
021300     PERFORM 3900-DISPLAY-EXCEPTION-NOTE THRU 3900-EXIT.
021400     PERFORM 5000-REDUCE-GRAPH        THRU 5000-EXIT.
021500     PERFORM 6000-RUN-OPTIMIZATION    THRU 6000-EXIT.
021600     PERFORM 7000-RESTORE-BEST-AND-FINALIZE THRU 7000-EXIT.
021700     PERFORM 8000-WRITE-REPORTS       THRU 8000-EXIT.
021800     PERFORM 9000-CLOSE-FILES         THRU 9000-EXIT.
021900 0100-EXIT.
022000     GOBACK.
022100*
022200* --- FILE OPEN/CLOSE --------------------------------------------
022300 1000-OPEN-FILES.
022400     OPEN INPUT  TMX-CTL-FILE.
022500     IF NOT CTL-FS-OK
022600         DISPLAY 'TMXD001 - OPEN ERROR ON TMXCTL - FS: ' CTL-FS
022700         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
022800     OPEN OUTPUT TMX-TRD-FILE.
022900     IF NOT TRD-FS-OK
023000         DISPLAY 'TMXD001 - OPEN ERROR ON TMXTRD - FS: ' TRD-FS
023100         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
023200     OPEN OUTPUT TMX-ISL-FILE.
023300     IF NOT ISL-FS-OK
023400         DISPLAY 'TMXD001 - OPEN ERROR ON TMXISL - FS: ' ISL-FS
023500         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
023600     OPEN OUTPUT TMX-STA-FILE.
023700     IF NOT STA-FS-OK
023800         DISPLAY 'TMXD001 - OPEN ERROR ON TMXSTA - FS: ' STA-FS
023900         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
024000 1000-EXIT.
024100     EXIT.
024200*
024300 9000-CLOSE-FILES.
024400     CLOSE TMX-TRD-FILE TMX-ISL-FILE TMX-STA-FILE.
024500 9000-EXIT.
024600     EXIT.
024700*
024800* --- STEP 1 - READ AND VALIDATE THE CONTROL RECORD --------------
024900 2000-READ-CONTROL-RECORD.
025000     READ TMX-CTL-FILE.
025100     IF NOT CTL-FS-OK
025200         DISPLAY 'TMXD001 - CONTROL RECORD READ ERROR - FS: ' CTL-FS
025300         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
025400     CLOSE TMX-CTL-FILE.
025500     PERFORM 2100-VALIDATE-CONTROL-RECORD THRU 2100-EXIT.
025600     MOVE ZERO TO ERR-DUP-RECORD-CTR ERR-DUP-WANT-CTR
025700                  ERR-SELF-REF-CTR ERR-SAME-OWNER-CTR
025800                  ERR-UNKNOWN-ITEM-CTR ERR-BAD-PRIORITY-CTR
025900                  ERR-DUMMY-REJECTED-CTR ERR-TOTAL-CTR
026000                  ERR-UNKNOWN-TOT GRF-ITEM-TOT.
026100 2000-EXIT.
026200     EXIT.
026300*
026400 2100-VALIDATE-CONTROL-RECORD.
026500     IF NOT CTL-SCHEME-NONE AND NOT CTL-SCHEME-LINEAR
026600             AND NOT CTL-SCHEME-TRIANGLE AND NOT CTL-SCHEME-SQUARE
026700             AND NOT CTL-SCHEME-EXPLICIT
026800         DISPLAY 'TMXD001 - INVALID PRIORITY-SCHEME-CODE ON CTL RECORD'
026900         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
027000     IF NOT CTL-DUMMIES-ALLOWED AND NOT CTL-DUMMIES-FORBIDDEN
027100         DISPLAY 'TMXD001 - INVALID ALLOW-DUMMIES-FLAG ON CONTROL RECORD'
027200         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
027300 2100-EXIT.
027400     EXIT.
027500*
027600* --- STEP 2 - PASS 1, BUILD THE RECEIVER/SENDER VERTEX TABLE ----
027700 3000-BUILD-VERTEX-TABLE.
027800     OPEN INPUT TMX-WLR-FILE.
027900     IF NOT WLR-FS-OK
028000         DISPLAY 'TMXD001 - OPEN ERROR ON TMXWLR - FS: ' WLR-FS
028100         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
028200     PERFORM 3010-READ-WLR-RECORD THRU 3010-EXIT.
028300     PERFORM 3100-PROCESS-ONE-VERTEX THRU 3100-EXIT
028400         UNTIL WLR-FS-EOF.
028500     CLOSE TMX-WLR-FILE.
028600 3000-EXIT.
028700     EXIT.
028800*
028900 3010-READ-WLR-RECORD.
029000     READ TMX-WLR-FILE
029100         AT END SET WLR-FS-EOF TO TRUE.
029200     IF NOT WLR-FS-OK AND NOT WLR-FS-EOF
029300         DISPLAY 'TMXD001 - WANT-LIST READ ERROR - FS: ' WLR-FS
029400         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
029500 3010-EXIT.
029600     EXIT.
029700*
029800 3100-PROCESS-ONE-VERTEX.
029900     MOVE WLR-ITEM-ID TO WK-LOOKUP-ID.
030000     PERFORM 3110-LOOKUP-ITEM-BY-ID THRU 3110-EXIT.
030100     IF WK-FOUND-IDX NOT = ZERO
030200         ADD 1 TO ERR-DUP-RECORD-CTR
030300         ADD 1 TO ERR-TOTAL-CTR
030400     ELSE
030500       IF WLR-IS-DUMMY AND CTL-DUMMIES-FORBIDDEN
030600         ADD 1 TO ERR-DUMMY-REJECTED-CTR
030700         ADD 1 TO ERR-TOTAL-CTR
030800       ELSE
030900         PERFORM 3150-CREATE-ONE-VERTEX THRU 3150-EXIT.
031000     PERFORM 3010-READ-WLR-RECORD THRU 3010-EXIT.
031100 3100-EXIT.
031200     EXIT.
031300*
031400 3110-LOOKUP-ITEM-BY-ID.
031500     MOVE ZERO TO WK-FOUND-IDX.
031600     IF GRF-ITEM-TOT = ZERO
031700         GO TO 3110-EXIT.
031800     SET GRF-IDX2 TO 1.
031900     SEARCH GRF-ITEM VARYING GRF-IDX2
032000         AT END
032100             CONTINUE
032200         WHEN GRF-ITEM-ID (GRF-IDX2) = WK-LOOKUP-ID
032300             SET WK-FOUND-IDX TO GRF-IDX2
032400     END-SEARCH.
032500 3110-EXIT.
032600     EXIT.
032700*
032800 3150-CREATE-ONE-VERTEX.
032900     SET GRF-IDX TO GRF-ITEM-TOT.
033000     SET GRF-IDX UP BY 1.
033100     SET GRF-ITEM-TOT TO GRF-IDX.
033200     MOVE WLR-ITEM-ID           TO GRF-ITEM-ID (GRF-IDX).
033300     MOVE WLR-OWNER-ID          TO GRF-OWNER-ID (GRF-IDX).
033400     MOVE WLR-DUMMY-FLAG        TO GRF-DUMMY-FLAG (GRF-IDX).
033500     MOVE ZERO TO GRF-EDGE-TOT (GRF-IDX)
033600                  GRF-SCC-ID (GRF-IDX) GRF-DFS-NUM (GRF-IDX)
033700                  GRF-LOW-LINK (GRF-IDX) GRF-MATCHED-SENDER (GRF-IDX)
033800                  GRF-SENDER-OWNER (GRF-IDX) GRF-MATCH-COST (GRF-IDX)
033900                  GRF-PRICE-RECEIVER (GRF-IDX) GRF-PRICE-SENDER (GRF-IDX)
034000                  GRF-DIST-RCV (GRF-IDX) GRF-DIST-SND (GRF-IDX)
034100                  GRF-PREV-ITEM-RCV (GRF-IDX) GRF-PREV-ITEM-SND (GRF-IDX)
034200                  GRF-SAVED-MATCHED-SENDER (GRF-IDX)
034300                  GRF-SAVED-SENDER-OWNER (GRF-IDX)
034400                  GRF-SAVED-MATCH-COST (GRF-IDX)
034500                  GRF-LOOP-NUMBER (GRF-IDX).
034600     MOVE 'N' TO GRF-ON-STACK-FLAG (GRF-IDX)
034700                 GRF-DFS-VISITED-FLAG (GRF-IDX)
034800                 GRF-ORPHAN-FLAG (GRF-IDX)
034900                 GRF-RECEIVER-DONE-FLAG (GRF-IDX)
035000                 GRF-VIS-RCV-FLAG (GRF-IDX)
035100                 GRF-VIS-SND-FLAG (GRF-IDX)
035200                 GRF-LOOP-VISITED-FLAG (GRF-IDX).
035300     SET GRF-RECEIVER-ORDER (GRF-IDX) TO GRF-IDX.
035400 3150-EXIT.
035500     EXIT.
035600*
035700* --- STEP 2 - PASS 2, REREAD THE FILE AND BUILD THE EDGE TABLE --
035800 3500-BUILD-EDGE-TABLE.
035900     OPEN INPUT TMX-WLR-FILE.
036000     IF NOT WLR-FS-OK
036100         DISPLAY 'TMXD001 - REOPEN ERROR ON TMXWLR - FS: ' WLR-FS
036200         PERFORM 9900-FATAL-ABEND THRU 9900-EXIT.
036300     PERFORM 3010-READ-WLR-RECORD THRU 3010-EXIT.
036400     PERFORM 3600-PROCESS-ONE-RECORDS-EDGES THRU 3600-EXIT
036500         UNTIL WLR-FS-EOF.
036600     CLOSE TMX-WLR-FILE.
036700 3500-EXIT.
036800     EXIT.
036900*
037000 3600-PROCESS-ONE-RECORDS-EDGES.
037100     MOVE WLR-ITEM-ID TO WK-LOOKUP-ID.
037200     PERFORM 3110-LOOKUP-ITEM-BY-ID THRU 3110-EXIT.
037300     IF WK-FOUND-IDX = ZERO
037400         GO TO 3600-CONTINUE.
037500     SET GRF-IDX TO WK-FOUND-IDX.
037600     IF GRF-EDGE-TOT (GRF-IDX) NOT = ZERO
037700         GO TO 3600-CONTINUE.
037800     PERFORM 3610-ADD-SELF-EDGE THRU 3610-EXIT.
037900     IF WLR-WANT-COUNT > ZERO
038000         PERFORM 3620-PROCESS-ONE-WANT-ENTRY THRU 3620-EXIT
038100             VARYING WLR-WANT-IDX FROM 1 BY 1
038200             UNTIL WLR-WANT-IDX > WLR-WANT-COUNT.
038300 3600-CONTINUE.
038400     PERFORM 3010-READ-WLR-RECORD THRU 3010-EXIT.
038500 3600-EXIT.
038600     EXIT.
038700*
038800 3610-ADD-SELF-EDGE.
038900     SET GRF-EDGE-IDX TO GRF-EDGE-TOT (GRF-IDX).
039000     SET GRF-EDGE-IDX UP BY 1.
039100     SET GRF-EDGE-TOT (GRF-IDX) TO GRF-EDGE-IDX.
039200     SET GRF-EDGE-TARGET (GRF-IDX, GRF-EDGE-IDX) TO GRF-IDX.
039300     MOVE CTL-NONTRADE-COST TO GRF-EDGE-COST (GRF-IDX, GRF-EDGE-IDX).
039400     SET GRF-EDGE-IS-LIVE (GRF-IDX, GRF-EDGE-IDX) TO TRUE.
039500 3610-EXIT.
039600     EXIT.
039700*
039800 3620-PROCESS-ONE-WANT-ENTRY.
039900     COMPUTE WK-RANK = 1 + (WLR-WANT-IDX - 1) * CTL-SMALL-STEP.
040000     IF WLR-WANT-ITEM-ID (WLR-WANT-IDX) = WLR-ITEM-ID
040100         ADD 1 TO ERR-SELF-REF-CTR ERR-TOTAL-CTR
040200         GO TO 3620-EXIT.
040300     MOVE 'N' TO WK-DUP-FOUND-FLAG.
040400     IF WLR-WANT-IDX > 1
040500         PERFORM 3630-CHECK-ONE-EARLIER-ENTRY THRU 3630-EXIT
040600             VARYING WK-DUP-IDX FROM 1 BY 1
040700             UNTIL WK-DUP-IDX >= WLR-WANT-IDX.
040800     IF WK-DUP-FOUND
040900         ADD 1 TO ERR-DUP-WANT-CTR ERR-TOTAL-CTR
041000         GO TO 3620-EXIT.
041100     MOVE WLR-WANT-ITEM-ID (WLR-WANT-IDX) TO WK-LOOKUP-ID.
041200     PERFORM 3110-LOOKUP-ITEM-BY-ID THRU 3110-EXIT.
041300     IF WK-FOUND-IDX = ZERO
041400         ADD 1 TO ERR-UNKNOWN-ITEM-CTR ERR-TOTAL-CTR
041500         PERFORM 3640-TALLY-UNKNOWN-ITEM THRU 3640-EXIT
041600         GO TO 3620-EXIT.
041700     SET GRF-IDX2 TO WK-FOUND-IDX.
041800     IF GRF-OWNER-ID (GRF-IDX2) = WLR-OWNER-ID
041900             AND NOT GRF-IS-DUMMY (GRF-IDX2)
042000         ADD 1 TO ERR-SAME-OWNER-CTR ERR-TOTAL-CTR
042100         GO TO 3620-EXIT.
042200     IF CTL-SCHEME-EXPLICIT AND WLR-WANT-PRIORITY (WLR-WANT-IDX) = ZERO
042300         ADD 1 TO ERR-BAD-PRIORITY-CTR ERR-TOTAL-CTR
042400         GO TO 3620-EXIT.
042500     PERFORM 3300-COMPUTE-ENTRY-COST THRU 3300-EXIT.
042600     PERFORM 3650-ADD-WANT-EDGE THRU 3650-EXIT.
042700 3620-EXIT.
042800     EXIT.
042900*
043000 3630-CHECK-ONE-EARLIER-ENTRY.
043100     IF WLR-WANT-ITEM-ID (WK-DUP-IDX) = WLR-WANT-ITEM-ID (WLR-WANT-IDX)
043200         SET WK-DUP-FOUND TO TRUE.
043300 3630-EXIT.
043400     EXIT.
043500*
043600* --- BUSINESS RULE - COST BY PRIORITY-SCHEME-CODE, RULE 5 -------
043700 3300-COMPUTE-ENTRY-COST.
043800     IF GRF-IS-DUMMY (GRF-IDX)
043900         MOVE CTL-NONTRADE-COST TO WK-ENTRY-COST
044000         GO TO 3300-EXIT.
044100     IF CTL-SCHEME-NONE
044200         MOVE 1 TO WK-ENTRY-COST
044300         GO TO 3300-EXIT.
044400     IF CTL-SCHEME-LINEAR
044500         MOVE WK-RANK TO WK-ENTRY-COST
044600         GO TO 3300-EXIT.
044700     IF CTL-SCHEME-TRIANGLE
044800         COMPUTE WK-ENTRY-COST = WK-RANK * (WK-RANK + 1) / 2
044900         GO TO 3300-EXIT.
045000     IF CTL-SCHEME-SQUARE
045100         COMPUTE WK-ENTRY-COST = WK-RANK * WK-RANK
045200         GO TO 3300-EXIT.
045300     MOVE WLR-WANT-PRIORITY (WLR-WANT-IDX) TO WK-ENTRY-COST.
045400 3300-EXIT.
045500     EXIT.
045600*
045700 3640-TALLY-UNKNOWN-ITEM.
045800     MOVE ZERO TO WK-UNK-FOUND-IDX.
045900     IF ERR-UNKNOWN-TOT > ZERO
046000         PERFORM 3641-SCAN-ONE-UNKNOWN THRU 3641-EXIT
046100             VARYING ERR-UNKNOWN-IDX FROM 1 BY 1
046200             UNTIL ERR-UNKNOWN-IDX > ERR-UNKNOWN-TOT.
046300     IF WK-UNK-FOUND-IDX NOT = ZERO
046400         ADD 1 TO ERR-UNKNOWN-COUNT (WK-UNK-FOUND-IDX)
046500         GO TO 3640-EXIT.
046600     IF ERR-UNKNOWN-TOT < 500
046700         SET ERR-UNKNOWN-IDX TO ERR-UNKNOWN-TOT
046800         SET ERR-UNKNOWN-IDX UP BY 1
046900         SET ERR-UNKNOWN-TOT TO ERR-UNKNOWN-IDX
047000         MOVE WLR-WANT-ITEM-ID (WLR-WANT-IDX)
047100                             TO ERR-UNKNOWN-ITEM-ID (ERR-UNKNOWN-IDX)
047200         MOVE 1              TO ERR-UNKNOWN-COUNT (ERR-UNKNOWN-IDX).
047300 3640-EXIT.
047400     EXIT.
047500*
047600 3641-SCAN-ONE-UNKNOWN.
047700     IF ERR-UNKNOWN-ITEM-ID (ERR-UNKNOWN-IDX)
047800             = WLR-WANT-ITEM-ID (WLR-WANT-IDX)
047900         SET WK-UNK-FOUND-IDX TO ERR-UNKNOWN-IDX.
048000 3641-EXIT.
048100     EXIT.
048200*
048300 3650-ADD-WANT-EDGE.
048400     SET GRF-EDGE-IDX TO GRF-EDGE-TOT (GRF-IDX).
048500     SET GRF-EDGE-IDX UP BY 1.
048600     SET GRF-EDGE-TOT (GRF-IDX) TO GRF-EDGE-IDX.
048700     SET GRF-EDGE-TARGET (GRF-IDX, GRF-EDGE-IDX) TO GRF-IDX2.
048800     MOVE WK-ENTRY-COST TO GRF-EDGE-COST (GRF-IDX, GRF-EDGE-IDX).
048900     SET GRF-EDGE-IS-LIVE (GRF-IDX, GRF-EDGE-IDX) TO TRUE.
049000 3650-EXIT.
049100     EXIT.
049200*
049300* --- END-OF-LOAD EXCEPTION NOTE ----------------------------------
049400 3900-DISPLAY-EXCEPTION-NOTE.
049500     IF ERR-TOTAL-CTR = ZERO
049600         DISPLAY 'TMXD001 - NO WANT-LIST EXCEPTIONS THIS RUN'
049700         GO TO 3900-EXIT.
049800     DISPLAY 'TMXD001 - END OF RUN EXCEPTION NOTE'.
049900     DISPLAY '  DUPLICATE RECORDS REJECTED .... ' ERR-DUP-RECORD-CTR.
050000     DISPLAY '  DUPLICATE WANT ENTRIES SKIPPED  ' ERR-DUP-WANT-CTR.
050100     DISPLAY '  SELF-REFERENCE ENTRIES SKIPPED  ' ERR-SELF-REF-CTR.
050200     DISPLAY '  SAME-OWNER ENTRIES SKIPPED ..... ' ERR-SAME-OWNER-CTR.
050300     DISPLAY '  UNKNOWN-ITEM ENTRIES SKIPPED ... ' ERR-UNKNOWN-ITEM-CTR.
050400     DISPLAY '  BAD EXPLICIT PRIORITY SKIPPED .. ' ERR-BAD-PRIORITY-CTR.
050500     DISPLAY '  DUMMY RECORDS REJECTED ......... ' ERR-DUMMY-REJECTED-CTR.
050600     IF ERR-UNKNOWN-TOT > ZERO
050700         DISPLAY '  DISTINCT UNKNOWN ITEM-IDS REFERENCED -'
050800         PERFORM 3910-DISPLAY-ONE-UNKNOWN THRU 3910-EXIT
050900             VARYING ERR-UNKNOWN-IDX FROM 1 BY 1
051000             UNTIL ERR-UNKNOWN-IDX > ERR-UNKNOWN-TOT.
051100 3900-EXIT.
051200     EXIT.
051300*
051400 3910-DISPLAY-ONE-UNKNOWN.
051500     DISPLAY '    ' ERR-UNKNOWN-ITEM-ID (ERR-UNKNOWN-IDX)
051600             ' REFERENCED ' ERR-UNKNOWN-COUNT (ERR-UNKNOWN-IDX)
051700             ' TIME(S)'.
051800 3910-EXIT.
051900     EXIT.
052000*
052100* --- STEP 3 - GRAPH REDUCTION (STRONGLY-CONNECTED COMPONENTS) ---
052200 5000-REDUCE-GRAPH.
052300     PERFORM 5010-RUN-ONE-ROOT THRU 5010-EXIT
052400         VARYING GRF-IDX FROM 1 BY 1
052500         UNTIL GRF-IDX > GRF-ITEM-TOT.
052600     PERFORM 5100-MARK-DEAD-EDGES THRU 5100-EXIT
052700         VARYING GRF-IDX FROM 1 BY 1
052800         UNTIL GRF-IDX > GRF-ITEM-TOT.
052900     PERFORM 5200-MARK-ORPHANS THRU 5200-EXIT
053000         VARYING GRF-IDX FROM 1 BY 1
053100         UNTIL GRF-IDX > GRF-ITEM-TOT.
053200 5000-EXIT.
053300     EXIT.
053400*
053500 5010-RUN-ONE-ROOT.
053600     IF GRF-DFS-VISITED (GRF-IDX)
053700         GO TO 5010-EXIT.
053800     MOVE 'TMXD002 ' TO TMX-ROUTINE-NAME.
053900     MOVE GRF-IDX    TO SCC-C-VISIT-ITEM.
054000     CALL 'TMXD002' USING SCC-C-IN SCC-C-OUT TMX-GRAPH-AREA MR
054100         ON EXCEPTION
054200             PERFORM 9910-RAISE-DRIVER-CALL-ERROR THRU 9910-EXIT
054300         NOT ON EXCEPTION
054400             IF MR-RESULT NOT EQUAL ZERO
054500                 PERFORM 9920-ABEND-ON-SUBPROGRAM-ERROR THRU 9920-EXIT.
054600 5010-EXIT.
054700     EXIT.
054800*
054900* --- AN EDGE THAT CROSSES A COMPONENT BOUNDARY CAN NEVER SIT ON
055000* --- A CYCLE, SO IT IS TAKEN OUT OF THE MATCHING ENGINE'S SIGHT.
055100 5100-MARK-DEAD-EDGES.
055200     IF GRF-EDGE-TOT (GRF-IDX) = ZERO
055300         GO TO 5100-EXIT.
055400     PERFORM 5110-CHECK-ONE-EDGE THRU 5110-EXIT
055500         VARYING GRF-EDGE-IDX FROM 1 BY 1
055600         UNTIL GRF-EDGE-IDX > GRF-EDGE-TOT (GRF-IDX).
055700 5100-EXIT.
055800     EXIT.
055900*
056000 5110-CHECK-ONE-EDGE.
056100     SET GRF-IDX2 TO GRF-EDGE-TARGET (GRF-IDX, GRF-EDGE-IDX).
056200     IF GRF-SCC-ID (GRF-IDX) NOT = GRF-SCC-ID (GRF-IDX2)
056300         MOVE 'N' TO GRF-EDGE-LIVE-FLAG (GRF-IDX, GRF-EDGE-IDX).
056400 5110-EXIT.
056500     EXIT.
056600*
056700* --- AN ITEM LEFT WITH ONLY ITS OWN SELF EDGE LIVE HAS NOBODY
056800* --- TO TRADE WITH AND IS MARKED AN ORPHAN FOR THE RECORD.
056900 5200-MARK-ORPHANS.
057000     MOVE ZERO TO LS-LIVE-EDGE-COUNT.
057100     PERFORM 5210-COUNT-ONE-LIVE-EDGE THRU 5210-EXIT
057200         VARYING GRF-EDGE-IDX FROM 1 BY 1
057300         UNTIL GRF-EDGE-IDX > GRF-EDGE-TOT (GRF-IDX).
057400     IF LS-LIVE-EDGE-COUNT <= 1
057500         SET GRF-IS-ORPHAN (GRF-IDX) TO TRUE.
057600 5200-EXIT.
057700     EXIT.
057800*
057900 5210-COUNT-ONE-LIVE-EDGE.
058000     IF GRF-EDGE-IS-LIVE (GRF-IDX, GRF-EDGE-IDX)
058100         ADD 1 TO LS-LIVE-EDGE-COUNT.
058200 5210-EXIT.
058300     EXIT.
058400*
058500* --- STEP 4/5/6 - THE RANDOMISED RE-OPTIMISATION DRIVER ---------
058600 6000-RUN-OPTIMIZATION.
058700     MOVE ZERO TO WK-BEST-SUM-SQUARES.
058800     MOVE 'N'  TO WK-BEST-FOUND-FLAG.
058900     MOVE CTL-RANDOM-SEED TO WK-RANDOM-SEED.
059000     PERFORM 6100-RUN-ONE-ITERATION THRU 6100-EXIT
059100         VARYING WK-ITERATION-CTR FROM 1 BY 1
059200         UNTIL WK-ITERATION-CTR > CTL-ITERATION-COUNT.
059300 6000-EXIT.
059400     EXIT.
059500*
059600 6100-RUN-ONE-ITERATION.
059700     IF WK-ITERATION-CTR > 1
059800         PERFORM 6500-SHUFFLE-GRAPH THRU 6500-EXIT.
059900     PERFORM 6200-RUN-MATCHING-PASS THRU 6200-EXIT.
060000     PERFORM 6700-ELIDE-ALL-DUMMIES THRU 6700-EXIT.
060100     MOVE 'D' TO SUM-MODE-FLAG.
060200     PERFORM 6300-CALL-DECOMPOSE THRU 6300-EXIT.
060300     IF NOT WK-BEST-FOUND OR SUM-SUM-SQUARES < WK-BEST-SUM-SQUARES
060400         MOVE SUM-SUM-SQUARES TO WK-BEST-SUM-SQUARES
060500         SET WK-BEST-FOUND TO TRUE
060600         PERFORM 6800-SAVE-BEST-MATCHES THRU 6800-EXIT.
060700 6100-EXIT.
060800     EXIT.
060900*
061000 6200-RUN-MATCHING-PASS.
061100     MOVE 'TMXD003 ' TO TMX-ROUTINE-NAME.
061200     CALL 'TMXD003' USING TMX-GRAPH-AREA MR
061300         ON EXCEPTION
061400             PERFORM 9910-RAISE-DRIVER-CALL-ERROR THRU 9910-EXIT
061500         NOT ON EXCEPTION
061600             IF MR-RESULT NOT EQUAL ZERO
061700                 PERFORM 9920-ABEND-ON-SUBPROGRAM-ERROR THRU 9920-EXIT.
061800 6200-EXIT.
061900     EXIT.
062000*
062100 6300-CALL-DECOMPOSE.
062200     MOVE 'TMXI001 ' TO TMX-ROUTINE-NAME.
062300     CALL 'TMXI001' USING TMX-GRAPH-AREA TMX-TLL-TABLE TMX-ISL-TABLE
062400                           TMX-STA-RECORD TMX-SUMMARY-AREA MR
062500         ON EXCEPTION
062600             PERFORM 9910-RAISE-DRIVER-CALL-ERROR THRU 9910-EXIT
062700         NOT ON EXCEPTION
062800             IF MR-RESULT NOT EQUAL ZERO
062900                 PERFORM 9920-ABEND-ON-SUBPROGRAM-ERROR THRU 9920-EXIT.
063000 6300-EXIT.
063100     EXIT.
063200*
063300* --- SHUFFLE THE RECEIVER ORDER AND EVERY ITEM'S OWN EDGE ORDER
063400* --- BEFORE EACH RE-OPTIMISATION PASS AFTER THE FIRST.
063500 6500-SHUFFLE-GRAPH.
063600     PERFORM 6510-SHUFFLE-RECEIVER-ORDER THRU 6510-EXIT.
063700     PERFORM 6520-SHUFFLE-ONE-ITEMS-EDGES THRU 6520-EXIT
063800         VARYING GRF-IDX FROM 1 BY 1
063900         UNTIL GRF-IDX > GRF-ITEM-TOT.
064000 6500-EXIT.
064100     EXIT.
064200*
064300 6510-SHUFFLE-RECEIVER-ORDER.
064400     IF GRF-ITEM-TOT < 2
064500         GO TO 6510-EXIT.
064600     PERFORM 6511-SHUFFLE-ONE-SLOT THRU 6511-EXIT
064700         VARYING WK-SHUFFLE-K FROM GRF-ITEM-TOT BY -1
064800         UNTIL WK-SHUFFLE-K < 2.
064900 6510-EXIT.
065000     EXIT.
065100*
065200 6511-SHUFFLE-ONE-SLOT.
065300     PERFORM 6600-NEXT-RANDOM-INDEX THRU 6600-EXIT.
065400     MOVE GRF-RECEIVER-ORDER (WK-SHUFFLE-K)   TO WK-ORDER-TEMP.
065500     MOVE GRF-RECEIVER-ORDER (WK-RANDOM-PICK) TO
065600                              GRF-RECEIVER-ORDER (WK-SHUFFLE-K).
065700     MOVE WK-ORDER-TEMP TO GRF-RECEIVER-ORDER (WK-RANDOM-PICK).
065800 6511-EXIT.
065900     EXIT.
066000*
066100 6520-SHUFFLE-ONE-ITEMS-EDGES.
066200     IF GRF-EDGE-TOT (GRF-IDX) < 2
066300         GO TO 6520-EXIT.
066400     PERFORM 6521-SHUFFLE-ONE-EDGE-SLOT THRU 6521-EXIT
066500         VARYING WK-SHUFFLE-K FROM GRF-EDGE-TOT (GRF-IDX) BY -1
066600         UNTIL WK-SHUFFLE-K < 2.
066700 6520-EXIT.
066800     EXIT.
066900*
067000 6521-SHUFFLE-ONE-EDGE-SLOT.
067100     PERFORM 6600-NEXT-RANDOM-INDEX THRU 6600-EXIT.
067200     MOVE GRF-EDGE (GRF-IDX, WK-SHUFFLE-K)   TO WK-EDGE-TEMP.
067300     MOVE GRF-EDGE (GRF-IDX, WK-RANDOM-PICK) TO
067400                              GRF-EDGE (GRF-IDX, WK-SHUFFLE-K).
067500     MOVE WK-EDGE-TEMP TO GRF-EDGE (GRF-IDX, WK-RANDOM-PICK).
067600 6521-EXIT.
067700     EXIT.
067800*
067900* --- SIMPLE LINEAR-CONGRUENTIAL GENERATOR, RETURNS A PICK IN
068000* --- THE RANGE 1 THRU WK-SHUFFLE-K.
068100 6600-NEXT-RANDOM-INDEX.
068200     COMPUTE WK-RANDOM-WORK = (WK-RANDOM-SEED * 31) + 7.
068300     DIVIDE WK-RANDOM-WORK BY 99991 GIVING WK-RANDOM-QUOT
068400                                    REMAINDER WK-RANDOM-SEED.
068500     DIVIDE WK-RANDOM-SEED BY WK-SHUFFLE-K GIVING WK-RANDOM-QUOT
068600                                    REMAINDER WK-RANDOM-PICK.
068700     ADD 1 TO WK-RANDOM-PICK.
068800 6600-EXIT.
068900     EXIT.
069000*
069100* --- STEP 4 - SPLICE EVERY RECEIVER PAST A DUMMY IT MATCHED TO.
069200 6700-ELIDE-ALL-DUMMIES.
069300     PERFORM 6710-ELIDE-ONE-RECEIVER THRU 6710-EXIT
069400         VARYING GRF-IDX FROM 1 BY 1
069500         UNTIL GRF-IDX > GRF-ITEM-TOT.
069600 6700-EXIT.
069700     EXIT.
069800*
069900 6710-ELIDE-ONE-RECEIVER.
070000     IF GRF-IS-DUMMY (GRF-IDX)
070100         GO TO 6710-EXIT.
070200     SET GRF-IDX2 TO GRF-MATCHED-SENDER (GRF-IDX).
070300     IF NOT GRF-IS-DUMMY (GRF-IDX2)
070400         GO TO 6710-EXIT.
070500     MOVE GRF-IDX2    TO ELD-C-ITEM-INDEX.
070600     MOVE 'TMXI002 ' TO TMX-ROUTINE-NAME.
070700     CALL 'TMXI002' USING ELD-C-IN ELD-C-OUT TMX-GRAPH-AREA MR
070800         ON EXCEPTION
070900             PERFORM 9910-RAISE-DRIVER-CALL-ERROR THRU 9910-EXIT
071000         NOT ON EXCEPTION
071100             IF MR-RESULT NOT EQUAL ZERO
071200                 PERFORM 9920-ABEND-ON-SUBPROGRAM-ERROR THRU 9920-EXIT
071300             ELSE
071400                 MOVE ELD-C-FINAL-SENDER TO GRF-MATCHED-SENDER (GRF-IDX)
071500                 SET GRF-IDX2 TO ELD-C-FINAL-SENDER
071600                 MOVE GRF-IDX TO GRF-SENDER-OWNER (GRF-IDX2).
071700 6710-EXIT.
071800     EXIT.
071900*
072000* --- BEST-RESULT SAVE / RESTORE (SUM-OF-SQUARES TIE-BREAK) ------
072100 6800-SAVE-BEST-MATCHES.
072200     PERFORM 6810-SAVE-ONE-ITEM THRU 6810-EXIT
072300         VARYING GRF-IDX FROM 1 BY 1
072400         UNTIL GRF-IDX > GRF-ITEM-TOT.
072500 6800-EXIT.
072600     EXIT.
072700*
072800 6810-SAVE-ONE-ITEM.
072900     MOVE GRF-MATCHED-SENDER (GRF-IDX)
073000                             TO GRF-SAVED-MATCHED-SENDER (GRF-IDX).
073100     MOVE GRF-SENDER-OWNER (GRF-IDX)
073200                             TO GRF-SAVED-SENDER-OWNER (GRF-IDX).
073300     MOVE GRF-MATCH-COST (GRF-IDX)
073400                             TO GRF-SAVED-MATCH-COST (GRF-IDX).
073500 6810-EXIT.
073600     EXIT.
073700*
073800 7000-RESTORE-BEST-AND-FINALIZE.
073900     PERFORM 7010-RESTORE-ONE-ITEM THRU 7010-EXIT
074000         VARYING GRF-IDX FROM 1 BY 1
074100         UNTIL GRF-IDX > GRF-ITEM-TOT.
074200     MOVE 'F' TO SUM-MODE-FLAG.
074300     PERFORM 6300-CALL-DECOMPOSE THRU 6300-EXIT.
074400 7000-EXIT.
074500     EXIT.
074600*
074700 7010-RESTORE-ONE-ITEM.
074800     MOVE GRF-SAVED-MATCHED-SENDER (GRF-IDX)
074900                             TO GRF-MATCHED-SENDER (GRF-IDX).
075000     MOVE GRF-SAVED-SENDER-OWNER (GRF-IDX)
075100                             TO GRF-SENDER-OWNER (GRF-IDX).
075200     MOVE GRF-SAVED-MATCH-COST (GRF-IDX)
075300                             TO GRF-MATCH-COST (GRF-IDX).
075400 7010-EXIT.
075500     EXIT.
075600*
075700* --- STEP 7 - REPORT WRITE-UP ------------------------------------
075800 8000-WRITE-REPORTS.
075900     IF TLL-TOT > 1
076000         SORT TLL-ENTRY ASCENDING KEY TLL-LOOP-NO.
076100     IF ISL-TOT > 1
076200         SORT ISL-ENTRY ASCENDING KEY ISL-ITEM-ID.
076300     PERFORM 8100-WRITE-TRADE-LOOPS      THRU 8100-EXIT.
076400     PERFORM 8200-WRITE-ITEM-SUMMARY     THRU 8200-EXIT.
076500     PERFORM 8300-WRITE-BATCH-STATISTICS THRU 8300-EXIT.
076600 8000-EXIT.
076700     EXIT.
076800*
076900 8100-WRITE-TRADE-LOOPS.
077000     MOVE ZERO TO WK-PREV-LOOP-NO.
077100     PERFORM 8110-WRITE-ONE-TRADE-LOOP-LINE THRU 8110-EXIT
077200         VARYING TLL-IDX FROM 1 BY 1
077300         UNTIL TLL-IDX > TLL-TOT.
077400     PERFORM 8120-WRITE-TRADE-LOOP-FOOTER THRU 8120-EXIT.
077500 8100-EXIT.
077600     EXIT.
077700*
077800 8110-WRITE-ONE-TRADE-LOOP-LINE.
077900     IF TLL-IDX > 1 AND
078000             TLL-LOOP-NO (TLL-IDX) NOT = WK-PREV-LOOP-NO
078100         PERFORM 8115-WRITE-BLANK-TRADE-LINE THRU 8115-EXIT.
078200     MOVE SPACE TO TRD-PRINT-LINE.
078300     MOVE TLL-LOOP-NO (TLL-IDX)           TO TRD-LOOP-NO.
078400     MOVE TLL-ITEM-ID (TLL-IDX)           TO TRD-ITEM-ID.
078500     MOVE TLL-OWNER-ID (TLL-IDX)          TO TRD-OWNER-ID.
078600     MOVE 'RECEIVES '                     TO TRD-RECEIVES-LIT.
078700     MOVE TLL-RECEIVES-ITEM-ID (TLL-IDX)  TO TRD-RECV-ITEM-ID.
078800     MOVE 'FROM '                         TO TRD-FROM-LIT.
078900     MOVE TLL-RECEIVES-OWNER-ID (TLL-IDX) TO TRD-RECV-OWNER-ID.
079000     WRITE TRD-PRINT-LINE.
079100     IF NOT TRD-FS-OK
079200         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
079300     MOVE TLL-LOOP-NO (TLL-IDX) TO WK-PREV-LOOP-NO.
079400 8110-EXIT.
079500     EXIT.
079600*
079700 8115-WRITE-BLANK-TRADE-LINE.
079800     MOVE SPACE TO TRD-PRINT-LINE.
079900     WRITE TRD-PRINT-LINE.
080000     IF NOT TRD-FS-OK
080100         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
080200 8115-EXIT.
080300     EXIT.
080400*
080500 8120-WRITE-TRADE-LOOP-FOOTER.
080600     MOVE SPACE TO TRD-PRINT-LINE.
080700     MOVE 'TOTAL TRADES......: '   TO TRD-FOOTER-LIT.
080800     MOVE SUM-NUM-TRADES           TO TRD-FOOTER-COUNT.
080900     WRITE TRD-PRINT-LINE.
081000     IF NOT TRD-FS-OK
081100         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
081200 8120-EXIT.
081300     EXIT.
081400*
081500 8200-WRITE-ITEM-SUMMARY.
081600     PERFORM 8210-WRITE-ONE-ITEM-SUMMARY-LINE THRU 8210-EXIT
081700         VARYING ISL-IDX FROM 1 BY 1
081800         UNTIL ISL-IDX > ISL-TOT.
081900     PERFORM 8220-WRITE-ITEM-SUMMARY-FOOTER THRU 8220-EXIT.
082000 8200-EXIT.
082100     EXIT.
082200*
082300 8210-WRITE-ONE-ITEM-SUMMARY-LINE.
082400     MOVE SPACE TO ISL-PRINT-LINE.
082500     MOVE ISL-ITEM-ID (ISL-IDX)  TO ISL-P-ITEM-ID.
082600     MOVE ISL-OWNER-ID (ISL-IDX) TO ISL-P-OWNER-ID.
082700     IF ISL-NOT-TRADED (ISL-IDX)
082800         MOVE 'DOES NOT TRADE' TO ISL-P-STATUS
082900     ELSE
083000         STRING 'RECEIVES '                    DELIMITED BY SIZE
083100                ISL-RECEIVES-ITEM-ID (ISL-IDX)  DELIMITED BY SIZE
083200                ' AND SENDS TO '                DELIMITED BY SIZE
083300                ISL-SENDS-TO-ITEM-ID (ISL-IDX)  DELIMITED BY SIZE
083400             INTO ISL-P-STATUS.
083500     WRITE ISL-PRINT-LINE.
083600     IF NOT ISL-FS-OK
083700         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
083800 8210-EXIT.
083900     EXIT.
084000*
084100 8220-WRITE-ITEM-SUMMARY-FOOTER.
084200     MOVE SPACE TO ISL-PRINT-LINE.
084300     MOVE SUM-NUM-TRADES TO WK-EDIT-6.
084400     STRING 'TOTAL TRADES......: ' DELIMITED BY SIZE
084500            WK-EDIT-6              DELIMITED BY SIZE
084600         INTO ISL-P-STATUS.
084700     WRITE ISL-PRINT-LINE.
084800     IF NOT ISL-FS-OK
084900         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
085000 8220-EXIT.
085100     EXIT.
085200*
085300 8300-WRITE-BATCH-STATISTICS.
085400     PERFORM 8310-WRITE-NUM-TRADES-LINE   THRU 8310-EXIT.
085500     PERFORM 8320-WRITE-TOTAL-COST-LINE   THRU 8320-EXIT.
085600     PERFORM 8330-WRITE-NUM-GROUPS-LINE   THRU 8330-EXIT.
085700     PERFORM 8340-WRITE-GROUP-SIZES-LINE  THRU 8340-EXIT.
085800     PERFORM 8350-WRITE-SUM-SQUARES-LINE  THRU 8350-EXIT.
085900 8300-EXIT.
086000     EXIT.
086100*
086200 8310-WRITE-NUM-TRADES-LINE.
086300     MOVE SPACE TO STA-PRINT-LINE.
086400     MOVE 'NUM TRADES'      TO STA-P-LABEL.
086500     MOVE SUM-NUM-TRADES    TO WK-EDIT-6.
086600     MOVE SUM-PERCENT-TRADED TO WK-EDIT-PCT.
086700     MOVE SUM-TOTAL-ITEMS   TO WK-EDIT-6B.
086800     STRING WK-EDIT-6  DELIMITED BY SIZE
086900            ' ('       DELIMITED BY SIZE
087000            WK-EDIT-PCT DELIMITED BY SIZE
087100            '% OF '    DELIMITED BY SIZE
087200            WK-EDIT-6B DELIMITED BY SIZE
087300            ')'        DELIMITED BY SIZE
087400         INTO STA-P-VALUE.
087500     WRITE STA-PRINT-LINE.
087600     IF NOT STA-FS-OK
087700         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
087800 8310-EXIT.
087900     EXIT.
088000*
088100 8320-WRITE-TOTAL-COST-LINE.
088200     MOVE SPACE TO STA-PRINT-LINE.
088300     MOVE 'TOTAL COST'      TO STA-P-LABEL.
088400     MOVE SUM-TOTAL-COST    TO WK-EDIT-12.
088500     MOVE SUM-AVERAGE-COST  TO WK-EDIT-AVG.
088600     STRING WK-EDIT-12  DELIMITED BY SIZE
088700            ' (AVG '    DELIMITED BY SIZE
088800            WK-EDIT-AVG DELIMITED BY SIZE
088900            ' PER TRADE)' DELIMITED BY SIZE
089000         INTO STA-P-VALUE.
089100     WRITE STA-PRINT-LINE.
089200     IF NOT STA-FS-OK
089300         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
089400 8320-EXIT.
089500     EXIT.
089600*
089700 8330-WRITE-NUM-GROUPS-LINE.
089800     MOVE SPACE TO STA-PRINT-LINE.
089900     MOVE 'NUM GROUPS' TO STA-P-LABEL.
090000     MOVE SUM-NUM-GROUPS TO STA-VALUE-NUM.
090100     WRITE STA-PRINT-LINE.
090200     IF NOT STA-FS-OK
090300         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
090400 8330-EXIT.
090500     EXIT.
090600*
090700 8340-WRITE-GROUP-SIZES-LINE.
090800     IF STA-GROUP-SIZE-TOT > 1
090900         SORT STA-GROUP-SIZE DESCENDING KEY STA-GROUP-SIZE.
091000     PERFORM 8341-WRITE-ONE-GROUP-SIZE THRU 8341-EXIT
091100         VARYING STA-IDX FROM 1 BY 1
091200         UNTIL STA-IDX > STA-GROUP-SIZE-TOT.
091300 8340-EXIT.
091400     EXIT.
091500*
091600 8341-WRITE-ONE-GROUP-SIZE.
091700     MOVE SPACE TO STA-PRINT-LINE.
091800     MOVE 'GROUP SIZE'            TO STA-P-LABEL.
091900     MOVE STA-GROUP-SIZE (STA-IDX) TO WK-EDIT-6.
092000     MOVE WK-EDIT-6                TO STA-P-VALUE.
092100     WRITE STA-PRINT-LINE.
092200     IF NOT STA-FS-OK
092300         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
092400 8341-EXIT.
092500     EXIT.
092600*
092700 8350-WRITE-SUM-SQUARES-LINE.
092800     MOVE SPACE TO STA-PRINT-LINE.
092900     MOVE 'SUM SQUARES' TO STA-P-LABEL.
093000     MOVE SUM-SUM-SQUARES TO WK-EDIT-12.
093100     MOVE WK-EDIT-12       TO STA-P-VALUE.
093200     WRITE STA-PRINT-LINE.
093300     IF NOT STA-FS-OK
093400         PERFORM 9930-RAISE-WRITE-ERROR THRU 9930-EXIT.
093500 8350-EXIT.
093600     EXIT.
093700*
093800* --- RUNTIME ERRORS ----------------------------------------------
093900 9900-FATAL-ABEND.
094000     MOVE 90 TO RETURN-CODE.
094100     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
094200     GOBACK.
094300 9900-EXIT.
094400     EXIT.
094500*
094600 9910-RAISE-DRIVER-CALL-ERROR.
094700     DISPLAY 'TMXD001 - CALL EXCEPTION RAISED BY ' TMX-ROUTINE-NAME.
094800     MOVE 91 TO RETURN-CODE.
094900     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
095000     GOBACK.
095100 9910-EXIT.
095200     EXIT.
095300*
095400 9920-ABEND-ON-SUBPROGRAM-ERROR.
095500     DISPLAY 'TMXD001 - ' TMX-ROUTINE-NAME ' RETURNED - ' MR-RESULT.
095600     DISPLAY '           ' MR-DESCRIPTION.
095700     DISPLAY '           AT - ' MR-POSITION.
095800     MOVE 92 TO RETURN-CODE.
095900     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
096000     GOBACK.
096100 9920-EXIT.
096200     EXIT.
096300*
096400 9930-RAISE-WRITE-ERROR.
096500     DISPLAY 'TMXD001 - REPORT WRITE ERROR'.
096600     MOVE 93 TO RETURN-CODE.
096700     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
096800     GOBACK.
096900 9930-EXIT.
097000     EXIT.
