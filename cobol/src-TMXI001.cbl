000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TMXI001.
000400 AUTHOR.      SKARSTAD.
000500 INSTALLATION. GREAT LAKES DATA COOPERATIVE.
000600 DATE-WRITTEN. 09/27/1984.
000700 DATE-COMPILED. 09/27/1984.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* TMXI001
001100* **++ walks the finished matching apart into its trade loops
001200* (an item's receiver hands off to the sender it was finally
001300* matched with, and so on around the loop back to the start),
001400* tallies the sum-of-squares of loop sizes used to pick the
001500* best of several randomised rounds, and - on the final call
001600* only - lays out the three outbound report tables.
001700*                                                    RTC 840927
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*   09/27/84 JBH  RQ-0140  ORIGINAL WRITE-UP.
002100*   11/02/84 RTC  RQ-0146  SPLIT INTO DECOMPOSE/FULL MODES SO
002200*                          THE OPTIMISATION LOOP IN TMXD001
002300*                          DOES NOT PAY FOR REPORT-TABLE
002400*                          BUILDING ON EVERY ITERATION.
002500*   05/30/89 JBH  RQ-0254  PERCENT-TRADED AND AVERAGE-COST
002600*                          FIGURES MOVED HERE FROM TMXD001 SO
002700*                          ALL REPORT ARITHMETIC LIVES IN ONE
002800*                          PLACE.
002900*   01/22/97 RTC  RQ-0349  NO CHANGE - REVIEWED FOR YEAR 2000
003000*                          READINESS.  RE-CERTIFIED.
003100*   03/09/99 DKW  RQ-0362  RE-CERTIFIED AGAIN PER SHOP Y2K
003200*                          SIGN-OFF CHECKLIST, ITEM 4.
003250*   11/15/01 LMF  RQ-0388  ADDED THE 9900 HOP-COUNT TRAP AFTER A
003260*                          BAD RE-RUN OF TMXD003 LEFT A DANGLING
003270*                          GRF-MATCHED-SENDER CHAIN THAT NEVER
003280*                          FOUND ITS WAY BACK TO WK-START-ITEM.
003300*   05/17/03 LMF  RQ-0405  COMMENT CLEAN-UP ONLY.
003350*   09/12/03 LMF  RQ-0410  DROPPED SPECIAL-NAMES CLASS TMX-NUMERIC-
003360*                          CLASS - NEVER TESTED ANYWHERE IN THIS
003370*                          PROGRAM.  EVERY ITEM/EDGE FIELD ARRIVES
003380*                          PIC 9 OFF TMX-GRAPH-AREA, NOT AS TEXT
003390*                          NEEDING A CLASS TEST BEFORE NUMVAL.
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 WORKING-STORAGE SECTION.
004800 01  WK-LITERALS.
004900     03  PGM-NAME                    PIC X(08) VALUE 'TMXI001'.
005000 01  WK-LOOP-WALK.
005100     03  WK-LOOP-CTR                 PIC 9(04) COMP VALUE ZERO.
005200     03  WK-WALK-ITEM                PIC 9(09) COMP.
005300     03  WK-START-ITEM               PIC 9(09) COMP.
005400     03  WK-LOOP-SIZE                PIC 9(09) COMP.
005450     03  WK-HOP-CTR                  PIC 9(09) COMP.
005500     03  WK-WALK-DONE-FLAG           PIC X(01).
005600         88  WK-WALK-DONE                VALUE 'Y'.
005700 01  WK-PERCENT-FIELDS.
005800     03  WK-TRADED-X10               PIC 9(09) COMP.
006000*    --- N/X PAIRS TO BUILD MR-POSITION TEXT FOR 9900, BELOW ----
006050 01  WK-DIAG-FIELDS.
006060     03  WK-DIAG-LOOP-N              PIC 9(04).
006070     03  WK-DIAG-LOOP-X REDEFINES WK-DIAG-LOOP-N
006080                                     PIC X(04).
006090     03  WK-DIAG-ITEM-N              PIC 9(09).
006100     03  WK-DIAG-ITEM-X REDEFINES WK-DIAG-ITEM-N
006110                                     PIC X(09).
006120     03  WK-DIAG-HOP-N               PIC 9(09).
006130     03  WK-DIAG-HOP-X REDEFINES WK-DIAG-HOP-N
006140                                     PIC X(09).
006200*
006300 LINKAGE SECTION.
006400 COPY TMXMGRF.
006500 COPY TMXMOUT.
006600 COPY TMXMSUM.
006700 COPY TMXMCR.
006800*
006900 PROCEDURE DIVISION USING TMX-GRAPH-AREA
007000                          TMX-TLL-TABLE
007100                          TMX-ISL-TABLE
007200                          TMX-STA-RECORD
007300                          TMX-SUMMARY-AREA
007400                          MR.
007500*
007600 1000-DECOMPOSE-CYCLES.
007700     MOVE ZERO           TO WK-LOOP-CTR SUM-NUM-TRADES
007800                            SUM-TOTAL-COST SUM-NUM-GROUPS
007900                            SUM-SUM-SQUARES SUM-TOTAL-ITEMS.
008000     PERFORM 1010-CLEAR-LOOP-FLAGS THRU 1010-EXIT
008100         VARYING GRF-IDX FROM 1 BY 1
008200         UNTIL GRF-IDX > GRF-ITEM-TOT.
008250*    PLACEHOLDER ITEMS DO NOT COUNT TOWARD THE COLLECTION SIZE -
008260*    THEY EXIST ONLY TO BALANCE THE MATCHING AND NEVER SURFACE.
008300     PERFORM 1050-COUNT-ONE-REAL-ITEM THRU 1050-EXIT
008350         VARYING GRF-IDX FROM 1 BY 1
008360         UNTIL GRF-IDX > GRF-ITEM-TOT.
008400     PERFORM 1100-WALK-FROM-ONE-START THRU 1100-EXIT
008500         VARYING GRF-IDX FROM 1 BY 1
008600         UNTIL GRF-IDX > GRF-ITEM-TOT.
008700     IF SUM-MODE-FULL
008800         PERFORM 3000-BUILD-REPORT-TABLES THRU 3000-EXIT.
008900     GOBACK.
009000 1000-EXIT.
009100     EXIT.
009200*
009300 1010-CLEAR-LOOP-FLAGS.
009400     MOVE 'N'            TO GRF-LOOP-VISITED-FLAG (GRF-IDX).
009500     MOVE ZERO           TO GRF-LOOP-NUMBER (GRF-IDX).
009600 1010-EXIT.
009700     EXIT.
009800*
009850 1050-COUNT-ONE-REAL-ITEM.
009860     IF NOT GRF-IS-DUMMY (GRF-IDX)
009870         ADD 1           TO SUM-TOTAL-ITEMS.
009880 1050-EXIT.
009890     EXIT.
009900*
010000 1100-WALK-FROM-ONE-START.
010050*    A PLACEHOLDER ITEM NEVER STARTS OR JOINS A LOOP - TMXD001'S
010060*    6700-ELIDE-ALL-DUMMIES ALREADY SPLICED EVERY REAL RECEIVER
010070*    PAST IT BEFORE THIS PROGRAM EVER SEES THE MATCHING.
010080     IF GRF-IS-DUMMY (GRF-IDX)
010090         SET GRF-LOOP-VISITED (GRF-IDX) TO TRUE
010095         GO TO 1100-EXIT.
010100*    A RECEIVER THAT MATCHED ITS OWN SENDER (THE NO-TRADE EDGE)
010200*    NEVER STARTS OR JOINS A LOOP - IT IS REPORTED SEPARATELY.
010300     IF GRF-LOOP-VISITED (GRF-IDX)
010400         GO TO 1100-EXIT.
010500     IF GRF-MATCHED-SENDER (GRF-IDX) = GRF-IDX
010600         SET GRF-LOOP-VISITED (GRF-IDX) TO TRUE
010700         GO TO 1100-EXIT.
010750     MOVE GRF-IDX        TO WK-START-ITEM.
010800     ADD 1               TO WK-LOOP-CTR.
010900     MOVE ZERO           TO WK-LOOP-SIZE.
010950     MOVE ZERO           TO WK-HOP-CTR.
011000     MOVE GRF-IDX        TO WK-WALK-ITEM.
011100     MOVE 'N'            TO WK-WALK-DONE-FLAG.
011200     PERFORM 1200-WALK-ONE-STOP THRU 1200-EXIT
011300         UNTIL WK-WALK-DONE.
011400     ADD WK-LOOP-SIZE           TO SUM-NUM-TRADES.
011500     ADD 1                      TO SUM-NUM-GROUPS.
011600     COMPUTE SUM-SUM-SQUARES = SUM-SUM-SQUARES
011700                             + (WK-LOOP-SIZE * WK-LOOP-SIZE).
011800 1100-EXIT.
011900     EXIT.
012000*
012100 1200-WALK-ONE-STOP.
012150*    A GOOD MATCHING NEVER TAKES MORE THAN GRF-ITEM-TOT HOPS TO
012160*    CLOSE BACK ON WK-START-ITEM - TRAP A CORRUPTED CHAIN BEFORE
012170*    IT SPINS THE STEP FOREVER.                     LMF 011500
012180     ADD 1                TO WK-HOP-CTR.
012190     IF WK-HOP-CTR > GRF-ITEM-TOT
012195         PERFORM 9900-RAISE-LOOP-OVERRUN THRU 9900-EXIT.
012200     SET GRF-IDX2 TO WK-WALK-ITEM.
012300     SET GRF-LOOP-VISITED (GRF-IDX2) TO TRUE.
012400     MOVE WK-LOOP-CTR     TO GRF-LOOP-NUMBER (GRF-IDX2).
012500     ADD 1                TO WK-LOOP-SIZE.
012600     PERFORM 1300-ADD-MATCH-COST THRU 1300-EXIT.
012700     MOVE GRF-MATCHED-SENDER (GRF-IDX2) TO WK-WALK-ITEM.
012800     IF WK-WALK-ITEM = WK-START-ITEM
012900         SET WK-WALK-DONE  TO TRUE.
013000 1200-EXIT.
013100     EXIT.
013200*
013300 1300-ADD-MATCH-COST.
013400     ADD GRF-MATCH-COST (GRF-IDX2) TO SUM-TOTAL-COST.
013500 1300-EXIT.
013600     EXIT.
013700*
013800* --- FULL-MODE REPORT TABLE BUILDING (FINAL ITERATION ONLY) --
013900 3000-BUILD-REPORT-TABLES.
014000     MOVE ZERO           TO TLL-TOT ISL-TOT.
014100     PERFORM 2100-BUILD-TRADE-LOOP-LINES THRU 2100-EXIT
014200         VARYING GRF-IDX FROM 1 BY 1
014300         UNTIL GRF-IDX > GRF-ITEM-TOT.
014400     PERFORM 2200-BUILD-ITEM-SUMMARY-LINES THRU 2200-EXIT
014500         VARYING GRF-IDX FROM 1 BY 1
014600         UNTIL GRF-IDX > GRF-ITEM-TOT.
014700     PERFORM 2300-BUILD-STATISTICS-RECORD THRU 2300-EXIT.
014800 3000-EXIT.
014900     EXIT.
015000*
015100 2100-BUILD-TRADE-LOOP-LINES.
015200*    ONE LINE PER ITEM THAT ACTUALLY TRADES, KEYED SO THE
015300*    REPORT WRITER'S CONTROL BREAK ON LOOP-NO LANDS ITEMS OF
015400*    THE SAME LOOP TOGETHER.
015500     IF GRF-LOOP-NUMBER (GRF-IDX) = ZERO
015600         GO TO 2100-EXIT.
015700     SET TLL-IDX TO TLL-TOT.
015800     SET TLL-IDX UP BY 1.
015900     SET TLL-TOT TO TLL-IDX.
016000     MOVE GRF-LOOP-NUMBER (GRF-IDX)      TO TLL-LOOP-NO (TLL-IDX).
016100     MOVE GRF-ITEM-ID     (GRF-IDX)      TO TLL-ITEM-ID (TLL-IDX).
016200     MOVE GRF-OWNER-ID    (GRF-IDX)      TO TLL-OWNER-ID (TLL-IDX).
016300     SET GRF-IDX2 TO GRF-MATCHED-SENDER (GRF-IDX).
016400     MOVE GRF-ITEM-ID  (GRF-IDX2) TO TLL-RECEIVES-ITEM-ID (TLL-IDX).
016500     MOVE GRF-OWNER-ID (GRF-IDX2) TO TLL-RECEIVES-OWNER-ID (TLL-IDX).
016600 2100-EXIT.
016700     EXIT.
016800*
016900 2200-BUILD-ITEM-SUMMARY-LINES.
016950*    PLACEHOLDER ITEMS NEVER BELONGED TO A REAL OWNER AND ARE
016960*    LEFT OFF THE ITEM SUMMARY REPORT ENTIRELY.
016970     IF GRF-IS-DUMMY (GRF-IDX)
016980         GO TO 2200-EXIT.
017000     SET ISL-IDX TO ISL-TOT.
017100     SET ISL-IDX UP BY 1.
017200     SET ISL-TOT TO ISL-IDX.
017300     MOVE GRF-ITEM-ID  (GRF-IDX) TO ISL-ITEM-ID  (ISL-IDX).
017400     MOVE GRF-OWNER-ID (GRF-IDX) TO ISL-OWNER-ID (ISL-IDX).
017500     IF GRF-LOOP-NUMBER (GRF-IDX) = ZERO
017600         SET ISL-NOT-TRADED (ISL-IDX) TO TRUE
017700         MOVE SPACE TO ISL-RECEIVES-ITEM-ID (ISL-IDX)
017800                       ISL-SENDS-TO-ITEM-ID (ISL-IDX)
017900         GO TO 2200-EXIT.
018000     SET ISL-TRADED (ISL-IDX) TO TRUE.
018100     SET GRF-IDX2 TO GRF-MATCHED-SENDER (GRF-IDX).
018200     MOVE GRF-ITEM-ID (GRF-IDX2) TO ISL-RECEIVES-ITEM-ID (ISL-IDX).
018300     SET GRF-IDX2 TO GRF-SENDER-OWNER (GRF-IDX).
018400     MOVE GRF-ITEM-ID (GRF-IDX2) TO ISL-SENDS-TO-ITEM-ID (ISL-IDX).
018500 2200-EXIT.
018600     EXIT.
018700*
018800 2300-BUILD-STATISTICS-RECORD.
018900     MOVE SUM-NUM-TRADES  TO STA-NUM-TRADES.
019000     MOVE SUM-TOTAL-ITEMS TO STA-TOTAL-ITEMS.
019100     MOVE SUM-TOTAL-COST  TO STA-TOTAL-COST.
019200     MOVE SUM-NUM-GROUPS  TO STA-NUM-GROUPS.
019300     MOVE SUM-SUM-SQUARES TO STA-SUM-SQUARES.
019400     MOVE ZERO            TO STA-GROUP-SIZE-TOT.
019500     PERFORM 2310-EMIT-ONE-GROUP-SIZE THRU 2310-EXIT
019600         VARYING WK-LOOP-CTR FROM 1 BY 1
019700         UNTIL WK-LOOP-CTR > SUM-NUM-GROUPS
019800            OR WK-LOOP-CTR > 500.
019810     PERFORM 2400-FORMAT-PERCENT-TRADED THRU 2400-EXIT.
019820     PERFORM 2500-FORMAT-AVERAGE-COST THRU 2500-EXIT.
019900 2300-EXIT.
020000     EXIT.
020100*
020200 2310-EMIT-ONE-GROUP-SIZE.
020300     MOVE ZERO           TO WK-LOOP-SIZE.
020400     PERFORM 2320-COUNT-ONE-MEMBER THRU 2320-EXIT
020500         VARYING GRF-IDX FROM 1 BY 1
020600         UNTIL GRF-IDX > GRF-ITEM-TOT.
020700     SET STA-IDX TO STA-GROUP-SIZE-TOT.
020800     SET STA-IDX UP BY 1.
020900     SET STA-GROUP-SIZE-TOT TO STA-IDX.
021000     MOVE WK-LOOP-SIZE   TO STA-GROUP-SIZE (STA-IDX).
021100 2310-EXIT.
021200     EXIT.
021300*
021400 2320-COUNT-ONE-MEMBER.
021500     IF GRF-LOOP-NUMBER (GRF-IDX) = WK-LOOP-CTR
021600         ADD 1           TO WK-LOOP-SIZE.
021700 2320-EXIT.
021800     EXIT.
021900*
022000* --- CALLER-VISIBLE FORMATTING HELPERS (BATCH STATISTICS) ----
022100*    THESE ARE NOT PART OF THE STA RECORD ITSELF - TMXD001'S
022200*    8000-WRITE-REPORTS PARAGRAPHS PICK THEM UP OFF SUM- AFTER
022300*    THIS CALL TO ANNOTATE THE PRINTED BATCH STATISTICS PAGE.
022400 2400-FORMAT-PERCENT-TRADED.
022500     IF SUM-TOTAL-ITEMS = ZERO
022600         MOVE ZERO       TO SUM-PERCENT-TRADED
022700         GO TO 2400-EXIT.
022800     COMPUTE WK-TRADED-X10 = SUM-NUM-TRADES * 1000.
022900     COMPUTE SUM-PERCENT-TRADED ROUNDED =
023000         WK-TRADED-X10 / SUM-TOTAL-ITEMS.
023100 2400-EXIT.
023200     EXIT.
023300*
023400 2500-FORMAT-AVERAGE-COST.
023500     IF SUM-NUM-TRADES = ZERO
023600         MOVE ZERO       TO SUM-AVERAGE-COST
023700         GO TO 2500-EXIT.
023800     COMPUTE SUM-AVERAGE-COST ROUNDED =
023900         SUM-TOTAL-COST / SUM-NUM-TRADES.
024000 2500-EXIT.
024100     EXIT.
024200*
024300* --- RUNTIME ERRORS -----------------------------------------
024400 9900-RAISE-LOOP-OVERRUN.
024500     MOVE 50                     TO MR-RESULT.
024600     MOVE 'TRADE LOOP WALK DID NOT CLOSE - CHAIN CORRUPT'
024700                                 TO MR-DESCRIPTION.
024800     MOVE WK-LOOP-CTR            TO WK-DIAG-LOOP-N.
024900     MOVE WK-START-ITEM          TO WK-DIAG-ITEM-N.
025000     MOVE WK-HOP-CTR             TO WK-DIAG-HOP-N.
025100     STRING 'L='                  DELIMITED BY SIZE
025200            WK-DIAG-LOOP-X        DELIMITED BY SIZE
025300            ' S='                 DELIMITED BY SIZE
025400            WK-DIAG-ITEM-X        DELIMITED BY SIZE
025500            ' H='                 DELIMITED BY SIZE
025600            WK-DIAG-HOP-X         DELIMITED BY SIZE
025700       INTO MR-POSITION.
025800     GOBACK.
025900 9900-EXIT.
026000     EXIT.
