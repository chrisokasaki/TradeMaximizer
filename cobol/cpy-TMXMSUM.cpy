000100***************************************************************
000200*  TMXMSUM  -  LINKAGE AREA BETWEEN TMXD001 AND TMXI001.       *
000300*  TMXI001 IS CALLED ONCE PER ITERATION IN "D" (DECOMPOSE-ONLY)*
000400*  MODE JUST TO GET THE SUM-OF-SQUARES TIE-BREAK FIGURE BACK   *
000500*  CHEAPLY, AND ONE FINAL TIME IN "F" (FULL) MODE AFTER THE    *
000600*  BEST ITERATION'S MATCHES HAVE BEEN RESTORED, TO BUILD THE   *
000700*  THREE REPORT TABLES IN CPY-TMXMOUT FOR REAL.      RTC 840927*
000800***************************************************************
000900 01  TMX-SUMMARY-AREA.
001000     03  SUM-MODE-FLAG                   PIC X(01).
001100         88  SUM-MODE-DECOMPOSE              VALUE 'D'.
001200         88  SUM-MODE-FULL                   VALUE 'F'.
001300     03  SUM-NUM-TRADES                  PIC 9(06) COMP.
001400     03  SUM-TOTAL-ITEMS                 PIC 9(06) COMP.
001500     03  SUM-TOTAL-COST                  PIC 9(12) COMP.
001600     03  SUM-NUM-GROUPS                  PIC 9(06) COMP.
001700     03  SUM-SUM-SQUARES                 PIC 9(12) COMP.
001710*        --- FILLED IN FULL MODE ONLY, FOR THE STATISTICS PAGE -
001720     03  SUM-PERCENT-TRADED              PIC 9(03)V9(01).
001730     03  SUM-AVERAGE-COST                PIC 9(10)V9(02).
001800     03  FILLER                          PIC X(08).
