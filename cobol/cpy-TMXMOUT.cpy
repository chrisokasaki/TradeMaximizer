000100***************************************************************
000200*  TMXMOUT  -  OUTPUT RECORD TABLES BUILT BY TMXI001 FROM THE  *
000300*  FINAL (BEST-ITERATION) GRAPH AND WRITTEN BY TMXD001 TO THE  *
000400*  THREE REPORT FILES.  ONE TABLE PER OUTPUT RECORD LAYOUT.    *
000500*                                                    JBH 840711*
000600***************************************************************
000700 01  TMX-TLL-TABLE.
000800     03  TLL-TOT                         PIC 9(09) COMP.
000900     03  TLL-ENTRY OCCURS 1 TO 2000 TIMES
001000                 DEPENDING ON TLL-TOT
001100                 INDEXED BY TLL-IDX.
001200         05  TLL-LOOP-NO                 PIC 9(04).
001300         05  TLL-ITEM-ID                 PIC X(10).
001400         05  TLL-OWNER-ID                PIC X(10).
001500         05  TLL-RECEIVES-ITEM-ID        PIC X(10).
001600         05  TLL-RECEIVES-OWNER-ID       PIC X(10).
001700         05  FILLER                      PIC X(06).
001800*
001900 01  TMX-ISL-TABLE.
002000     03  ISL-TOT                         PIC 9(09) COMP.
002100     03  ISL-ENTRY OCCURS 1 TO 2000 TIMES
002200                 DEPENDING ON ISL-TOT
002300                 INDEXED BY ISL-IDX.
002400         05  ISL-ITEM-ID                 PIC X(10).
002500         05  ISL-OWNER-ID                PIC X(10).
002600         05  ISL-TRADED-FLAG             PIC X(01).
002700             88  ISL-TRADED                  VALUE 'Y'.
002800             88  ISL-NOT-TRADED              VALUE 'N'.
002900         05  ISL-RECEIVES-ITEM-ID        PIC X(10).
003000         05  ISL-SENDS-TO-ITEM-ID        PIC X(10).
003100         05  FILLER                      PIC X(09).
003200*
003300 01  TMX-STA-RECORD.
003400     03  STA-NUM-TRADES                  PIC 9(06).
003500     03  STA-TOTAL-ITEMS                 PIC 9(06).
003600     03  STA-TOTAL-COST                  PIC 9(12).
003700     03  STA-NUM-GROUPS                  PIC 9(06).
003800     03  STA-SUM-SQUARES                 PIC 9(12).
003900     03  STA-GROUP-SIZE-TOT              PIC 9(09) COMP.
004000     03  STA-GROUP-SIZE OCCURS 1 TO 500 TIMES
004100                 DEPENDING ON STA-GROUP-SIZE-TOT
004200                 INDEXED BY STA-IDX
004300                                         PIC 9(04).
004400     03  FILLER                          PIC X(20).
